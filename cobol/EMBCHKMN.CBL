      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    EMBCHKMN.
       AUTHOR.        R D HOLLOWAY.
       DATE-WRITTEN.  MARCH 1991.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       CORE EMBARGO-POLICY EVALUATOR FOR ONE ITEM.
      *               CALLED BY EMBAUDIT, EMBTSLST AND EMBRECON - NOT
      *               A STANDALONE JOB.  NO FILE I/O OF ITS OWN.

      * CHANGE HISTORY ------------------------------------------------
      * 03/15/1991 RDH ORIGINAL PROGRAM.
      * 09/14/1998 RDH Y2K REVIEW - ALL DATE FIELDS ALREADY CCYY,
      *                NO CHANGE REQUIRED.
      * 03/29/2021 RDH RAISED MESSAGE TABLE SIZE (SEE EMBCHKW).
      * 04/02/2021 RDH VISIBLE-BUNDLE (TEXT/THUMBNAIL) CHECK LEFT AS A
      *                NO-OP PER DESIGN REVIEW - BITSTREAM-LEVEL
      *                EMBARGO EXPECTATION FOR THOSE BUNDLES IS NOT
      *                YET AGREED (TICKET LIB-884, STILL OPEN).
      * 05/14/2021 RDH R20-ADD-FINDING LOGGED "NOT AVAILABLE ON CAMPUS"
      *                BUT NEVER FAILED THE AUDIT - AN ITEM COULD COME
      *                BACK PASSED WITH A BITSTREAM OUTSIDE EVERY
      *                ON-CAMPUS POLICY.  ADDED THE MISSING
      *                EMBCHK-AUDIT-FAILED SET SO THIS GATES THE
      *                RESULT LIKE THE OTHER THREE RULES DO (REQ
      *                #21-0151).
      * 06/02/2021 RDH SPLIT EVERY INLINE PERFORM ... VARYING LOOP OUT
      *                TO ITS OWN PARAGRAPH - SITE STANDARD IS
      *                PERFORM ... THRU ... EXIT, NOT INLINE
      *                END-PERFORM, AND THIS PROGRAM HAD DRIFTED (REQ
      *                #21-0166).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'EMBCHKMN'.

         03  BSUB                      PIC S9(04)   BINARY.
         03  TSUB                      PIC S9(04)   BINARY.
         03  PSUB                      PIC S9(04)   BINARY.

         03  WS-TODAY-GNUM             PIC S9(09)   BINARY.
         03  WS-ELEMENT-GNUM           PIC S9(09)   BINARY.

         03  WS-UNPROT-SWITCH          PIC  X(01).
           88  WS-IS-UNPROTECTED                      VALUE 'Y'.
         03  WS-PROT-SWITCH            PIC  X(01).
           88  WS-IS-PROTECTED                        VALUE 'Y'.
         03  WS-CAMPUS-SWITCH          PIC  X(01).
           88  WS-IS-ON-CAMPUS                        VALUE 'Y'.

         03  WS-COMMON-DATE            PIC  X(10)   VALUE SPACES.
         03  WS-DATES-DISAGREE         PIC  X(01)   VALUE 'N'.
           88  WS-DATES-DISAGREE-YES                  VALUE 'Y'.
         03  WS-ANY-PROTECTED-SEEN     PIC  X(01)   VALUE 'N'.
           88  WS-SAW-A-PROTECTED-ELEM                VALUE 'Y'.

         03  WS-GROUP-LIST             PIC  X(70)   VALUE SPACES.
         03  WS-GROUP-LIST-PTR         PIC S9(04)   BINARY.
         03  WS-MSG-TEXT               PIC  X(60)   VALUE SPACES.
         03  WS-MSG-SEV                PIC  X(05)   VALUE SPACES.
         03  WS-CANDIDATE-DATE         PIC  X(10)   VALUE SPACES.

       COPY EMBCHKW.

       COPY DTEMAN.

       COPY DATEWORK.

      /*****************************************************************
      *                                                                *
      *    LINKAGE SECTION                                             *
      ******************************************************************
       LINKAGE SECTION.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION USING EMBCHK-ITEM-DATA EMBCHKMN-PARMS.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INIT-RESULT THRU B15-EXIT.

           SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
           CALL DTEMAN              USING DTEMAN-PARMS.
           MOVE DTE-GNUM               TO WS-TODAY-GNUM.

           PERFORM C10-CHECK-ONE-BUNDLE THRU C19-EXIT
             VARYING BSUB FROM 1 BY 1 UNTIL BSUB > BUNDLE-COUNT.

           PERFORM C40-DERIVE-DATES THRU C49-EXIT.

           PERFORM C50-AUDIT-PASS-TEST THRU C59-EXIT.

           MOVE ZERO                   TO EMBCHK-RETN.

           GOBACK.

      /*****************************************************************
      *    RESULT-AREA INITIALIZATION                                 *
      ******************************************************************
       B10-INIT-RESULT.

           MOVE ZERO                   TO EMBCHK-MSG-COUNT.
           SET  EMBCHK-AUDIT-PASSED    TO TRUE.
           MOVE SPACES                 TO EMBCHK-METADATA-DATE
                                           EMBCHK-PUBLIC-DATE.
           MOVE 'N'                    TO EMBCHK-PUBLIC-DATE-KNOWN.
           MOVE 'F'                    TO EMBCHK-PROTECTED-SWITCH.

       B15-EXIT.
           EXIT.

      /*****************************************************************
      *    PER-BUNDLE CLASSIFICATION AND CHECKING                     *
      ******************************************************************
       C10-CHECK-ONE-BUNDLE.

           PERFORM E10-TEST-BUNDLE-UNPROTECTED THRU E19-EXIT.

           EVALUATE TRUE
             WHEN BUNDLE-IS-LICENSE(BSUB)
             WHEN BUNDLE-IS-METADATA(BSUB)
             WHEN BUNDLE-IS-CCLICENSE(BSUB)
               PERFORM C20-CHECK-PUBLIC-BUNDLE THRU C29-EXIT

             WHEN BUNDLE-IS-TEXT(BSUB)
             WHEN BUNDLE-IS-THUMBNAIL(BSUB)
      * visible-bundle rule (bitstreams expected protected, bundle
      * itself expected unprotected) not yet written - see REMARKS.
               PERFORM C30-CHECK-VISIBLE-BUNDLE THRU C39-EXIT

             WHEN OTHER
               CONTINUE
           END-EVALUATE.

           PERFORM C15-CHECK-BITSTREAM-ON-CAMPUS THRU C15-EXIT
             VARYING TSUB FROM 1 BY 1
               UNTIL TSUB > BITSTREAM-COUNT(BSUB).

       C19-EXIT.
           EXIT.

      /*****************************************************************
      *    ON-CAMPUS RULE FOR ONE BITSTREAM OF THE CURRENT BUNDLE.     *
      ******************************************************************
       C15-CHECK-BITSTREAM-ON-CAMPUS.

           PERFORM E31-TEST-BITSTREAM-ON-CAMPUS THRU E39-EXIT.
           IF  NOT WS-IS-ON-CAMPUS
               PERFORM R20-ADD-FINDING THRU R29-EXIT
           END-IF.

       C15-EXIT.
           EXIT.

      /*****************************************************************
      *    PUBLIC-BUNDLE RULE - BUNDLE AND EVERY BITSTREAM MUST BE     *
      *    UNPROTECTED, OR IT IS AN AUDIT ERROR.                       *
      ******************************************************************
       C20-CHECK-PUBLIC-BUNDLE.

           IF  NOT WS-IS-UNPROTECTED
               SET  EMBCHK-AUDIT-FAILED TO TRUE
               PERFORM F10-BUILD-BUNDLE-GROUP-LIST THRU F19-EXIT
               STRING BUNDLE-NAME(BSUB) DELIMITED BY SPACE
                      ' NOT PUBLIC - GROUPS: ' DELIMITED BY SIZE
                      WS-GROUP-LIST     DELIMITED BY SIZE
                          INTO WS-MSG-TEXT
               MOVE 'ERROR'            TO WS-MSG-SEV
               PERFORM R10-ADD-FINDING-TO-TABLE THRU R19-EXIT
           END-IF.

           PERFORM C25-CHECK-BITSTREAM-PUBLIC THRU C25-EXIT
             VARYING TSUB FROM 1 BY 1
               UNTIL TSUB > BITSTREAM-COUNT(BSUB).

       C29-EXIT.
           EXIT.

      /*****************************************************************
      *    PUBLIC-BUNDLE RULE FOR ONE BITSTREAM OF THE CURRENT BUNDLE. *
      ******************************************************************
       C25-CHECK-BITSTREAM-PUBLIC.

           PERFORM E11-TEST-BITSTREAM-UNPROTECTED THRU E19-EXIT.
           IF  NOT WS-IS-UNPROTECTED
               SET  EMBCHK-AUDIT-FAILED TO TRUE
               PERFORM F11-BUILD-BITSTREAM-GROUP-LIST THRU F19-EXIT
               STRING BITSTREAM-NAME(BSUB TSUB)(1:40)
                                         DELIMITED BY SIZE
                      ' NOT PUBLIC - GROUPS: ' DELIMITED BY SIZE
                      WS-GROUP-LIST       DELIMITED BY SIZE
                          INTO WS-MSG-TEXT
               MOVE 'ERROR'        TO WS-MSG-SEV
               PERFORM R10-ADD-FINDING-TO-TABLE THRU R19-EXIT
           END-IF.

       C25-EXIT.
           EXIT.

      /*****************************************************************
      *    VISIBLE-BUNDLE RULE - NOT YET IMPLEMENTED UPSTREAM.  LEFT   *
      *    AS A NO-OP UNTIL TICKET LIB-884 IS RESOLVED.                *
      ******************************************************************
       C30-CHECK-VISIBLE-BUNDLE.
           CONTINUE.
       C39-EXIT.
           EXIT.

      /*****************************************************************
      *    DERIVE THE ITEM'S METADATA DATE AND ACTUAL PUBLIC DATE      *
      ******************************************************************
       C40-DERIVE-DATES.

           MOVE EMBARGO-METADATA-DATE  TO EMBCHK-METADATA-DATE.

           MOVE 'N'                    TO WS-ANY-PROTECTED-SEEN.
           MOVE 'N'                    TO WS-DATES-DISAGREE.
           MOVE SPACES                 TO WS-COMMON-DATE.

           PERFORM C41-AGREE-ITEM-POLICY THRU C41-EXIT
             VARYING PSUB FROM 1 BY 1 UNTIL PSUB > ITEM-POLICY-COUNT.

           PERFORM C42-AGREE-BUNDLE-ELEMENT THRU C42-EXIT
             VARYING BSUB FROM 1 BY 1 UNTIL BSUB > BUNDLE-COUNT.

           IF  WS-DATES-DISAGREE-YES
               SET  EMBCHK-AUDIT-FAILED TO TRUE
               MOVE 'ITEMS PROTECTED ELEMENTS DISAGREE ON LIFT DATE'
                                       TO WS-MSG-TEXT
               MOVE 'ERROR'            TO WS-MSG-SEV
               PERFORM R10-ADD-FINDING-TO-TABLE THRU R19-EXIT
           ELSE
             IF  WS-SAW-A-PROTECTED-ELEM
                 MOVE WS-COMMON-DATE     TO EMBCHK-PUBLIC-DATE
                 MOVE 'Y'                TO EMBCHK-PUBLIC-DATE-KNOWN
                 SET EMBCHK-ITEM-IS-PROTECTED TO TRUE
             END-IF
           END-IF.

       C49-EXIT.
           EXIT.

      /*****************************************************************
      *    LIFT-DATE AGREEMENT FOR ONE ITEM-LEVEL POLICY ENTRY.        *
      ******************************************************************
       C41-AGREE-ITEM-POLICY.

           IF  IP-IS-ANONYMOUS(PSUB)
           AND IP-START-DATE(PSUB) > SPACES
               MOVE IP-START-DATE(PSUB) TO WS-CANDIDATE-DATE
               PERFORM F30-AGREE-ON-DATE THRU F39-EXIT
           END-IF.

       C41-EXIT.
           EXIT.

      /*****************************************************************
      *    LIFT-DATE AGREEMENT FOR ONE BUNDLE - ITS OWN POLICIES, THEN *
      *    EVERY BITSTREAM UNDER IT.                                   *
      ******************************************************************
       C42-AGREE-BUNDLE-ELEMENT.

           PERFORM C43-AGREE-BUNDLE-POLICY THRU C43-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BUNDLE-POLICY-COUNT(BSUB).

           PERFORM C44-AGREE-BITSTREAM-ELEMENT THRU C44-EXIT
             VARYING TSUB FROM 1 BY 1
               UNTIL TSUB > BITSTREAM-COUNT(BSUB).

       C42-EXIT.
           EXIT.

      /*****************************************************************
      *    LIFT-DATE AGREEMENT FOR ONE BUNDLE-LEVEL POLICY ENTRY.      *
      ******************************************************************
       C43-AGREE-BUNDLE-POLICY.

           IF  BP-IS-ANONYMOUS(BSUB PSUB)
           AND BP-START-DATE(BSUB PSUB) > SPACES
               MOVE BP-START-DATE(BSUB PSUB) TO WS-CANDIDATE-DATE
               PERFORM F30-AGREE-ON-DATE THRU F39-EXIT
           END-IF.

       C43-EXIT.
           EXIT.

      /*****************************************************************
      *    LIFT-DATE AGREEMENT FOR ONE BITSTREAM OF THE CURRENT BUNDLE.*
      ******************************************************************
       C44-AGREE-BITSTREAM-ELEMENT.

           PERFORM C45-AGREE-BITSTREAM-POLICY THRU C45-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BITSTREAM-POLICY-COUNT(BSUB TSUB).

       C44-EXIT.
           EXIT.

      /*****************************************************************
      *    LIFT-DATE AGREEMENT FOR ONE BITSTREAM-LEVEL POLICY ENTRY.   *
      ******************************************************************
       C45-AGREE-BITSTREAM-POLICY.

           IF  TP-IS-ANONYMOUS(BSUB TSUB PSUB)
           AND TP-START-DATE(BSUB TSUB PSUB) > SPACES
               MOVE TP-START-DATE(BSUB TSUB PSUB)
                                      TO WS-CANDIDATE-DATE
               PERFORM F30-AGREE-ON-DATE THRU F39-EXIT
           END-IF.

       C45-EXIT.
           EXIT.

      /*****************************************************************
      *    OVERALL AUDIT-PASS TEST (BUSINESS RULES 1-3; RULE 4 IS      *
      *    ENFORCED ABOVE IN C40 WHILE THE DATES ARE BEING DERIVED)    *
      ******************************************************************
       C50-AUDIT-PASS-TEST.

           PERFORM E40-TEST-ITEM-UNPROTECTED THRU E49-EXIT.
           IF  NOT WS-IS-UNPROTECTED
               SET  EMBCHK-AUDIT-FAILED TO TRUE
               MOVE 'ITEM ITSELF CARRIES A READ RESTRICTION'
                                       TO WS-MSG-TEXT
               MOVE 'ERROR'            TO WS-MSG-SEV
               PERFORM R10-ADD-FINDING-TO-TABLE THRU R19-EXIT
           END-IF.

       C59-EXIT.
           EXIT.

      /*****************************************************************
      *    PREDICATE PARAGRAPHS - "UNPROTECTED"/"PROTECTED"/"ON        *
      *    CAMPUS" PER BUSINESS RULES.  ONE FAMILY PER NESTING LEVEL   *
      *    BECAUSE EACH LEVEL'S POLICY TABLE HAS ITS OWN FIELD NAMES.  *
      ******************************************************************
       E10-TEST-BUNDLE-UNPROTECTED.
           MOVE 'Y'                    TO WS-UNPROT-SWITCH.
           IF  BUNDLE-POLICY-COUNT(BSUB) = ZERO
               GO TO E19-EXIT
           END-IF.
           PERFORM E15-CHECK-BUNDLE-POLICY-ELEMENT THRU E15-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BUNDLE-POLICY-COUNT(BSUB).
       E19-EXIT.
           EXIT.

       E15-CHECK-BUNDLE-POLICY-ELEMENT.
           IF  BP-IS-ANONYMOUS(BSUB PSUB)
               IF  BP-START-DATE(BSUB PSUB) = SPACES
                   CONTINUE
               ELSE
                   MOVE BP-START-DATE(BSUB PSUB)
                                        TO WS-CANDIDATE-DATE
                   PERFORM F20-GNUM-OF-START-DATE THRU F29-EXIT
                   IF  WS-ELEMENT-GNUM > WS-TODAY-GNUM
                       MOVE 'N'         TO WS-UNPROT-SWITCH
                   END-IF
               END-IF
           END-IF.
       E15-EXIT.
           EXIT.

       E11-TEST-BITSTREAM-UNPROTECTED.
           MOVE 'Y'                    TO WS-UNPROT-SWITCH.
           IF  BITSTREAM-POLICY-COUNT(BSUB TSUB) = ZERO
               GO TO E19-EXIT
           END-IF.
           PERFORM E16-CHECK-BITSTREAM-POLICY-UNPROT THRU E16-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BITSTREAM-POLICY-COUNT(BSUB TSUB).
           GO TO E19-EXIT.

       E16-CHECK-BITSTREAM-POLICY-UNPROT.
           IF  TP-IS-ANONYMOUS(BSUB TSUB PSUB)
               IF  TP-START-DATE(BSUB TSUB PSUB) = SPACES
                   CONTINUE
               ELSE
                   MOVE TP-START-DATE(BSUB TSUB PSUB)
                                        TO WS-CANDIDATE-DATE
                   PERFORM F20-GNUM-OF-START-DATE THRU F29-EXIT
                   IF  WS-ELEMENT-GNUM > WS-TODAY-GNUM
                       MOVE 'N'         TO WS-UNPROT-SWITCH
                   END-IF
               END-IF
           END-IF.
       E16-EXIT.
           EXIT.

       E31-TEST-BITSTREAM-ON-CAMPUS.
           PERFORM E11-TEST-BITSTREAM-UNPROTECTED THRU E19-EXIT.
           IF  WS-IS-UNPROTECTED
               MOVE 'Y'                TO WS-CAMPUS-SWITCH
               GO TO E39-EXIT
           END-IF.
           MOVE 'N'                    TO WS-CAMPUS-SWITCH.
           PERFORM E35-CHECK-BITSTREAM-POLICY-CAMPUS THRU E35-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BITSTREAM-POLICY-COUNT(BSUB TSUB).
       E39-EXIT.
           EXIT.

       E35-CHECK-BITSTREAM-POLICY-CAMPUS.
           IF  TP-IS-UO-ONLY(BSUB TSUB PSUB)
               IF  TP-START-DATE(BSUB TSUB PSUB) = SPACES
                   MOVE 'Y'             TO WS-CAMPUS-SWITCH
               ELSE
                   MOVE TP-START-DATE(BSUB TSUB PSUB)
                                        TO WS-CANDIDATE-DATE
                   PERFORM F20-GNUM-OF-START-DATE THRU F29-EXIT
                   IF  WS-ELEMENT-GNUM NOT > WS-TODAY-GNUM
                       MOVE 'Y'         TO WS-CAMPUS-SWITCH
                   END-IF
               END-IF
           END-IF.
       E35-EXIT.
           EXIT.

       E40-TEST-ITEM-UNPROTECTED.
           MOVE 'Y'                    TO WS-UNPROT-SWITCH.
           IF  ITEM-POLICY-COUNT = ZERO
               GO TO E49-EXIT
           END-IF.
           PERFORM E45-CHECK-ITEM-POLICY-UNPROT THRU E45-EXIT
             VARYING PSUB FROM 1 BY 1 UNTIL PSUB > ITEM-POLICY-COUNT.
       E49-EXIT.
           EXIT.

       E45-CHECK-ITEM-POLICY-UNPROT.
           IF  IP-IS-ANONYMOUS(PSUB)
               IF  IP-START-DATE(PSUB) = SPACES
                   CONTINUE
               ELSE
                   MOVE IP-START-DATE(PSUB) TO WS-CANDIDATE-DATE
                   PERFORM F20-GNUM-OF-START-DATE THRU F29-EXIT
                   IF  WS-ELEMENT-GNUM > WS-TODAY-GNUM
                       MOVE 'N'         TO WS-UNPROT-SWITCH
                   END-IF
               END-IF
           END-IF.
       E45-EXIT.
           EXIT.

      /*****************************************************************
      *    HELPER PARAGRAPHS                                           *
      ******************************************************************
       F20-GNUM-OF-START-DATE.
           MOVE WS-CANDIDATE-DATE      TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN              USING DTEMAN-PARMS.
           MOVE DTE-GNUM                TO WS-ELEMENT-GNUM.
       F29-EXIT.
           EXIT.

       F30-AGREE-ON-DATE.
           IF  WS-SAW-A-PROTECTED-ELEM
               IF  WS-CANDIDATE-DATE NOT = WS-COMMON-DATE
                   MOVE 'Y'             TO WS-DATES-DISAGREE
               END-IF
           ELSE
               MOVE WS-CANDIDATE-DATE  TO WS-COMMON-DATE
               MOVE 'Y'                TO WS-ANY-PROTECTED-SEEN
           END-IF.
       F39-EXIT.
           EXIT.

       F10-BUILD-BUNDLE-GROUP-LIST.
           MOVE SPACES                 TO WS-GROUP-LIST.
           MOVE 1                      TO WS-GROUP-LIST-PTR.
           PERFORM F15-APPEND-BUNDLE-GROUP-NAME THRU F15-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BUNDLE-POLICY-COUNT(BSUB).
       F19-EXIT.
           EXIT.

       F15-APPEND-BUNDLE-GROUP-NAME.
           STRING BP-GROUP-NAME(BSUB PSUB) DELIMITED BY SPACE
                  ' '                       DELIMITED BY SIZE
                      INTO WS-GROUP-LIST
                      WITH POINTER WS-GROUP-LIST-PTR.
       F15-EXIT.
           EXIT.

       F11-BUILD-BITSTREAM-GROUP-LIST.
           MOVE SPACES                 TO WS-GROUP-LIST.
           MOVE 1                      TO WS-GROUP-LIST-PTR.
           PERFORM F16-APPEND-BITSTREAM-GROUP-NAME THRU F16-EXIT
             VARYING PSUB FROM 1 BY 1
               UNTIL PSUB > BITSTREAM-POLICY-COUNT(BSUB TSUB).
           GO TO F19-EXIT.

       F16-APPEND-BITSTREAM-GROUP-NAME.
           STRING TP-GROUP-NAME(BSUB TSUB PSUB) DELIMITED BY SPACE
                  ' '                       DELIMITED BY SIZE
                      INTO WS-GROUP-LIST
                      WITH POINTER WS-GROUP-LIST-PTR.
       F16-EXIT.
           EXIT.

       R10-ADD-FINDING-TO-TABLE.
           IF  EMBCHK-MSG-COUNT < 40
               ADD  1                  TO EMBCHK-MSG-COUNT
               MOVE WS-MSG-SEV         TO
                        EMBCHK-MSG-SEVERITY(EMBCHK-MSG-COUNT)
               MOVE WS-MSG-TEXT        TO
                        EMBCHK-MSG-TEXT(EMBCHK-MSG-COUNT)
           END-IF.
       R19-EXIT.
           EXIT.

       R20-ADD-FINDING.
           SET  EMBCHK-AUDIT-FAILED    TO TRUE.
           MOVE 'BITSTREAM NOT AVAILABLE ON CAMPUS' TO WS-MSG-TEXT.
           MOVE 'WARN'                 TO WS-MSG-SEV.
           PERFORM R10-ADD-FINDING-TO-TABLE THRU R19-EXIT.
       R29-EXIT.
           EXIT.
