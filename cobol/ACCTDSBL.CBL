      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    ACCTDSBL.
       AUTHOR.        S J PELLETIER.
       DATE-WRITTEN.  MAY 1992.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       DISABLES LOGIN FOR EPERSON ACCOUNTS THAT HAVE
      *               GONE STALE, EITHER BY LAST-ACTIVITY DATE OR BY
      *               "FIRST SEEN" CREATE DATE.  ALWAYS RECOMPUTES AND
      *               RE-PERSISTS THE CREATE-DATE MAP FIRST (SAME AS
      *               ACCTCRSY, BUT TOLERATING A MISSING MAP FILE AND
      *               DEFAULTING AN UNMAPPED ACCOUNT TO ITS OWN LAST-
      *               ACTIVE DATE RATHER THAN TODAY).  EITHER OR BOTH
      *               OF THE TWO THRESHOLDS MAY BE SUPPLIED IN RUNCTL;
      *               AT LEAST ONE IS REQUIRED.

      * CHANGE HISTORY ------------------------------------------------
      * 05/12/1992 SJP ORIGINAL PROGRAM - ACTIVITY THRESHOLD ONLY.
      * 09/09/1998 SJP Y2K REVIEW - NO CHANGE REQUIRED.
      * 05/10/2021 SJP ADDED THE CREATE-DATE THRESHOLD STEP - THE
      *                OWNING DEPARTMENT HAD ONLY EVER SPECIFIED THE
      *                ACTIVITY-DATE RULE, SO THIS STEP IS NEW CODE
      *                HERE, NOT A PORT OF ANYTHING (REQ #21-0151).
      * 06/02/2021 SJP SPLIT THE B15 AND D00 INLINE PERFORM LOOPS OUT
      *                TO THEIR OWN PARAGRAPHS - SITE STANDARD IS
      *                PERFORM ... THRU ... EXIT, NOT INLINE
      *                END-PERFORM (REQ #21-0166).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT RUNCTL-FILE     ASSIGN TO RUNCTL
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE1-STAT.

           SELECT EPERSONF-FILE   ASSIGN TO EPERSONF
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS EP-ID
                                   FILE STATUS IS FILE2-STAT FILE2-FDBK.

           SELECT CDMAPOUT-FILE   ASSIGN TO CDMAPTMP
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE3-STAT.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  RUNCTL-FILE
           LABEL RECORDS ARE STANDARD.
       01  RUNCTL-RECORD.
         03  RUNCTL-ACTIVITY-THRESH    PIC  X(10).
         03  RUNCTL-TAB-1              PIC  X(01).
         03  RUNCTL-CREATE-THRESH      PIC  X(10).

       FD  EPERSONF-FILE
           LABEL RECORDS ARE STANDARD.
           COPY EPERSONF.

       FD  CDMAPOUT-FILE
           LABEL RECORDS ARE STANDARD.
       01  CDMAPOUT-LINE               PIC  X(20).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'ACCTDSBL'.

         03  WS-DISABLE-COUNT          PIC S9(07)   BINARY VALUE ZERO.
         03  WS-RL-TEXT                PIC  X(100)  VALUE SPACES.

         03  WS-TODAY-GNUM             PIC S9(09)   BINARY.
         03  WS-THRESHOLD-DATE         PIC  X(10)   VALUE SPACES.
         03  WS-FLOOR-SWITCH           PIC  X(01)   VALUE 'N'.
           88  WS-FLOOR-VIOLATED                       VALUE 'Y'.

         03  WS-CAND-CCYY              PIC  X(04).
         03  WS-CAND-MM                PIC  X(02).
         03  WS-CAND-DD                PIC  X(02).
         03  WS-CAND-ISO               PIC  X(10).

         03  WS-OUT-LINE.
           05  WS-OUT-ID               PIC  9(09).
           05  WS-OUT-TAB              PIC  X(01).
           05  WS-OUT-DATE             PIC  X(10).

         03  CSUB                      PIC S9(05)   BINARY.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY ACCTCRW.

       COPY CDMTABW.

       COPY FILEMAN.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           IF  RUNCTL-ACTIVITY-THRESH NOT = SPACES
               PERFORM C00-DISABLE-BY-ACTIVITY THRU C09-EXIT
           END-IF.

           IF  RUNCTL-CREATE-THRESH NOT = SPACES
               PERFORM D00-DISABLE-BY-CREATE-DATE THRU D09-EXIT
           END-IF.

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION - READ RUNCTL, THEN STEP 1 (ALWAYS RUNS):    *
      *    RECOMPUTE AND RE-PERSIST THE CREATE-DATE MAP.               *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           OPEN INPUT RUNCTL-FILE.
           IF  FILE1-STAT NOT = '00'
               DISPLAY '*** ACCTDSBL - RUNCTL NOT FOUND - NO THRESHOLD '
                       'SUPPLIED - ABORTING ***' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.
           READ RUNCTL-FILE
               AT END MOVE SPACES      TO RUNCTL-RECORD
           END-READ.
           CLOSE RUNCTL-FILE.

           IF  RUNCTL-ACTIVITY-THRESH = SPACES
           AND RUNCTL-CREATE-THRESH = SPACES
               DISPLAY '*** ACCTDSBL - NEITHER -u NOR -c THRESHOLD WAS '
                       'SUPPLIED - ABORTING ***' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           SET  ACCTCR-DEFAULT-TO-LASTACTIVE TO TRUE.
           CALL ACCTCRMN             USING ACCTCRMN-PARMS
                                            CDM-TABLE-CONTROL.
           IF  ACCTCR-REQUEST-FATAL
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           PERFORM B15-PERSIST-MAP THRU B15-EXIT.

           OPEN I-O EPERSONF-FILE.
           SET  FUNC-OPEN              TO TRUE.
           MOVE 2                      TO VSUB.
           COPY VSMSTATP.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    RE-PERSIST THE RECOMPUTED MAP - SAME TEMP-FILE-THEN-RENAME  *
      *    DISCIPLINE AS ACCTCRSY, ID ASCENDING.                       *
      ******************************************************************
       B15-PERSIST-MAP.

           OPEN OUTPUT CDMAPOUT-FILE.
           IF  FILE3-STAT NOT = '00'
               DISPLAY THIS-PGM ': UNABLE TO OPEN TEMP CREATE-DATE MAP '
                       'FILE - ABORTING' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           PERFORM B17-WRITE-ONE-MAP-LINE THRU B17-EXIT
             VARYING CSUB FROM 1 BY 1 UNTIL CSUB > CDM-ENTRY-COUNT.

           CLOSE CDMAPOUT-FILE.

           SET  FILE-REQUEST-RENAME    TO TRUE.
           MOVE 'CDMAPTMP'             TO FILE-FROM-NAME.
           MOVE 'CDMAPFIL'             TO FILE-TO-NAME.
           CALL FILEMAN              USING FILEMAN-PARMS.
           IF  FILE-REQUEST-FAILED
               DISPLAY THIS-PGM ': RENAME OF TEMP CREATE-DATE MAP FILE '
                       'FAILED - ABORTING' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

       B15-EXIT.
           EXIT.

      /*****************************************************************
      *    FORMAT AND WRITE ONE OUTPUT LINE FOR ONE MAP ENTRY.         *
      ******************************************************************
       B17-WRITE-ONE-MAP-LINE.

           MOVE CDM-EPERSON-ID(CSUB)    TO WS-OUT-ID.
           MOVE X'09'                   TO WS-OUT-TAB.
           MOVE CDM-CREATE-DATE(CSUB)   TO WS-OUT-DATE.
           WRITE CDMAPOUT-LINE          FROM WS-OUT-LINE.

       B17-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           CLOSE EPERSONF-FILE.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    STEP 2 - DISABLE BY LAST-ACTIVITY THRESHOLD.  SCAN EPERSONF *
      *    FOR LAST-ACTIVE STRICTLY BEFORE THE -u THRESHOLD.           *
      ******************************************************************
       C00-DISABLE-BY-ACTIVITY.

           MOVE RUNCTL-ACTIVITY-THRESH TO WS-THRESHOLD-DATE.
           PERFORM S00-SAFETY-FLOOR-CHECK THRU S09-EXIT.
           IF  WS-FLOOR-VIOLATED
               DISPLAY THIS-PGM ': -u THRESHOLD IS WITHIN THE 3-MONTH '
                       'SAFETY FLOOR - STEP SKIPPED' UPON PRINTER
               GO TO C09-EXIT
           END-IF.

           MOVE WS-THRESHOLD-DATE      TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.
           MOVE DTE-GNUM                TO DTE-GNUM-2.

           READ EPERSONF-FILE NEXT RECORD.
           SET  FUNC-READNEXT           TO TRUE.
           MOVE 2                       TO VSUB.
           COPY VSMSTATP.

           PERFORM C10-CHECK-ONE-ACTIVITY THRU C19-EXIT
             UNTIL STAT-EOFILE(VSUB).

       C09-EXIT.
           EXIT.

       C10-CHECK-ONE-ACTIVITY.

           IF  EP-LAST-ACTIVE NOT = SPACES
               MOVE EP-LA-CCYY          TO WS-CAND-CCYY
               MOVE EP-LA-MM            TO WS-CAND-MM
               MOVE EP-LA-DD            TO WS-CAND-DD
               PERFORM F00-BUILD-ISO-FROM-PARTS THRU F09-EXIT
               MOVE WS-CAND-ISO         TO DTE-ISO-DATE
               SET  DTE-REQUEST-ISO-EDIT TO TRUE
               CALL DTEMAN            USING DTEMAN-PARMS
               IF  DTE-GNUM < DTE-GNUM-2
                   PERFORM R00-DISABLE-THIS-ACCOUNT THRU R09-EXIT
               END-IF
           END-IF.

           READ EPERSONF-FILE NEXT RECORD.
           SET  FUNC-READNEXT           TO TRUE.
           MOVE 2                       TO VSUB.
           COPY VSMSTATP.

       C19-EXIT.
           EXIT.

      /*****************************************************************
      *    STEP 3 - DISABLE BY CREATE-DATE THRESHOLD.  SCAN THE        *
      *    CREATE-DATE MAP FOR AN ENTRY BEFORE THE -c THRESHOLD.  THE  *
      *    OWNING DEPARTMENT ASKED FOR THIS AS A FOLLOW-ON TO STEP 2,  *
      *    SAME SAFETY-FLOOR AND DISABLE SEMANTICS.                    *
      ******************************************************************
       D00-DISABLE-BY-CREATE-DATE.

           MOVE RUNCTL-CREATE-THRESH   TO WS-THRESHOLD-DATE.
           PERFORM S00-SAFETY-FLOOR-CHECK THRU S09-EXIT.
           IF  WS-FLOOR-VIOLATED
               DISPLAY THIS-PGM ': -c THRESHOLD IS WITHIN THE 3-MONTH '
                       'SAFETY FLOOR - STEP SKIPPED' UPON PRINTER
               GO TO D09-EXIT
           END-IF.

           MOVE WS-THRESHOLD-DATE      TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.
           MOVE DTE-GNUM                TO DTE-GNUM-2.

           PERFORM D05-CHECK-ONE-MAP-ENTRY THRU D05-EXIT
             VARYING CSUB FROM 1 BY 1 UNTIL CSUB > CDM-ENTRY-COUNT.

       D09-EXIT.
           EXIT.

      /*****************************************************************
      *    TEST ONE CREATE-DATE MAP ENTRY AGAINST THE -c THRESHOLD AND *
      *    DISABLE THE OWNING ACCOUNT WHEN IT IS OLDER.                *
      ******************************************************************
       D05-CHECK-ONE-MAP-ENTRY.

           MOVE CDM-CD-YY(CSUB)          TO WS-CAND-CCYY.
           MOVE CDM-CD-MM(CSUB)          TO WS-CAND-MM.
           MOVE CDM-CD-DD(CSUB)          TO WS-CAND-DD.
           PERFORM F00-BUILD-ISO-FROM-PARTS THRU F09-EXIT.
           MOVE WS-CAND-ISO              TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT     TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.
           IF  DTE-GNUM < DTE-GNUM-2
               MOVE CDM-EPERSON-ID(CSUB) TO EP-ID
               READ EPERSONF-FILE KEY IS EP-ID
                   INVALID KEY
                       MOVE '23'        TO FILE2-STAT
               END-READ
               IF  FILE2-STAT = '00'
                   PERFORM R00-DISABLE-THIS-ACCOUNT THRU R09-EXIT
               END-IF
           END-IF.

       D05-EXIT.
           EXIT.

      /*****************************************************************
      *    SAFETY FLOOR - REFUSE THE WHOLE STEP IF THRESHOLD + 3       *
      *    MONTHS IS STILL IN THE FUTURE RELATIVE TO NOW.              *
      ******************************************************************
       S00-SAFETY-FLOOR-CHECK.

           SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.
           MOVE DTE-GNUM                 TO WS-TODAY-GNUM.

           MOVE WS-THRESHOLD-DATE       TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT     TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.

           MOVE 3                       TO DTE-MONTHS.
           SET  DTE-REQUEST-ADD-MONTHS   TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.

           MOVE 'N'                     TO WS-FLOOR-SWITCH.
           IF  DTE-GNUM NOT < WS-TODAY-GNUM
               MOVE 'Y'                 TO WS-FLOOR-SWITCH
           END-IF.

       S09-EXIT.
           EXIT.

      /*****************************************************************
      *    BUILD AN ISO yyyy-mm-dd SCRATCH DATE FROM CCYY/MM/DD PARTS  *
      *    - BOTH EP-LAST-ACTIVE AND THE CREATE-DATE MAP STORE THEIR   *
      *    DATES WITH DIFFERENT FIELD ORDERS, SO EACH CALLER MOVES ITS *
      *    OWN PARTS INTO WS-CAND-CCYY/MM/DD BEFORE THIS PERFORM.      *
      ******************************************************************
       F00-BUILD-ISO-FROM-PARTS.

           MOVE SPACES                 TO WS-CAND-ISO.
           MOVE WS-CAND-CCYY           TO WS-CAND-ISO(1:4).
           MOVE '-'                    TO WS-CAND-ISO(5:1).
           MOVE WS-CAND-MM             TO WS-CAND-ISO(6:2).
           MOVE '-'                    TO WS-CAND-ISO(8:1).
           MOVE WS-CAND-DD             TO WS-CAND-ISO(9:2).

       F09-EXIT.
           EXIT.

      /*****************************************************************
      *    DISABLE ONE ACCOUNT - REWRITE UNLESS DRY-RUN, LOG EITHER    *
      *    WAY.  CURRENT RECORD IS EP-KEY'S EPERSONF-RECORD.           *
      ******************************************************************
       R00-DISABLE-THIS-ACCOUNT.

           IF  EP-LOGIN-DISABLED
               GO TO R09-EXIT
           END-IF.

           MOVE SPACES                 TO WS-RL-TEXT.
           IF  WITH-UPDATES
               SET  EP-LOGIN-DISABLED   TO TRUE
               REWRITE EPERSONF-RECORD
               SET  FUNC-REWRITE        TO TRUE
               MOVE 2                   TO VSUB
               COPY VSMSTATP
               STRING 'DEBUG - ' DELIMITED BY SIZE
                      EP-ID(1:9)        DELIMITED BY SIZE
                      ' - LOGIN DISABLED' DELIMITED BY SIZE
                          INTO WS-RL-TEXT
           ELSE
               STRING 'DEBUG - ' DELIMITED BY SIZE
                      EP-ID(1:9)        DELIMITED BY SIZE
                      ' - WOULD DISABLE LOGIN (DRY RUN)' DELIMITED BY SIZE
                          INTO WS-RL-TEXT
           END-IF.
           DISPLAY WS-RL-TEXT UPON CONSOLE.
           ADD  1                      TO WS-DISABLE-COUNT.

       R09-EXIT.
           EXIT.
