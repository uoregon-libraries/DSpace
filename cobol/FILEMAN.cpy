      ******************************************************************
      *    FILEMAN  -  FILE/DATASET MANAGER PARAMETER BLOCK.           *
      *    COPIED INTO WORKING-STORAGE BY ANY DRIVER THAT HAS TO MOVE  *
      *    A FINISHED TEMP FILE INTO PLACE OVER A LIVE ONE AT THE      *
      *    CATALOG LEVEL.  FILEMAN ITSELF IS A SHOP UTILITY MAINTAINED *
      *    OUTSIDE THIS SUITE - SEE THE SYSTEM PROGRAMMING LIBRARY -   *
      *    IT DOES THE ACTUAL DELETE-TARGET/RENAME-TEMP SO THE CALLER  *
      *    NEVER LEAVES A HALF-WRITTEN FILE WHERE THE LIVE ONE BELONGS.*
      ******************************************************************
      * 05/03/2021 DLC ORIGINAL MEMBER, FOR ACCTCRSY'S ATOMIC REWRITE  *
      *                OF THE EPERSON CREATE-DATE MAP (REQ #21-0151).  *
      ******************************************************************

       01  FILEMAN-PARMS.
         03  FILE-REQUEST               PIC  X(01).
           88  FILE-REQUEST-RENAME                     VALUE 'R'.
         03  FILE-RETN                  PIC S9(04)   BINARY VALUE ZERO.
           88  FILE-REQUEST-COMPLETED                  VALUE ZERO.
           88  FILE-REQUEST-FAILED                     VALUE 16.
         03  FILE-FROM-NAME             PIC  X(08).
         03  FILE-TO-NAME                PIC  X(08).
