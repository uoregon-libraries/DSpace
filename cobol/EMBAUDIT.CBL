      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    EMBAUDIT.
       AUTHOR.        R D HOLLOWAY.
       DATE-WRITTEN.  MARCH 1991.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       SCANS THE ITEM MASTER AND PRINTS ONE SECTION PER
      *               ITEM LISTING EVERY EMBARGO POLICY FINDING.  A
      *               PASSING ITEM WITH NO FINDINGS PRINTS NOTHING
      *               UNLESS UPSI-6 (VERBOSE) IS ON.  UPSI-7 (QUIET)
      *               LIMITS EACH ITEM TO ITS FIRST ERROR AND FIRST
      *               WARNING LINE (PLUS ITS FIRST INFO LINE WHEN
      *               VERBOSE IS ALSO ON) - THE TWO SWITCHES COMBINE,
      *               THEY ARE NOT MUTUALLY EXCLUSIVE.

      * CHANGE HISTORY ------------------------------------------------
      * 03/19/1991 RDH ORIGINAL PROGRAM.
      * 04/02/1991 RDH ADDED UPSI-6/UPSI-7 VERBOSE/QUIET SWITCHES PER
      *                REQ #21-0112 - LIBRARY WANTED A "JUST ERRORS"
      *                MODE FOR THE NIGHTLY RUN.
      * 09/09/1998 RDH Y2K REVIEW - DATE FIELDS IN ITEMMSTR ALREADY
      *                CCYYMMDD, NO CHANGE REQUIRED.
      * 11/14/2006 RDH OPTIONAL HANDLE-LIST RESTRICTS THE SCAN TO ONE
      *                OR MORE ITEMS INSTEAD OF THE WHOLE FILE - SEE
      *                SELECT-HANDLE SWITCH (REQ #06-3390).
      * 05/13/2021 RDH DROPPED THE END-OF-JOB ITEM/FAIL COUNTS - THIS IS
      *                A STREAMING REPORT ONLY, NO CONTROL-BREAK TOTALS
      *                (REQ #21-0151).
      * 06/02/2021 RDH SPLIT THE C10 INLINE PERFORM LOOP OUT TO ITS OWN
      *                PARAGRAPH - SITE STANDARD IS PERFORM ... THRU
      *                ... EXIT, NOT INLINE END-PERFORM (REQ #21-0166).
      * 06/09/2021 RDH REMOVED THE -Q/-V "MUTUALLY EXCLUSIVE" ABORT IN
      *                B10 - LIBRARY CONFIRMED THE TWO SWITCHES ARE
      *                SUPPOSED TO COMBINE (VERBOSE ITEMS STILL GET
      *                QUIET'S FIRST-ONLY TRUNCATION), C15 ALREADY
      *                HANDLED THE COMBINED CASE CORRECTLY AND WAS
      *                SIMPLY UNREACHABLE (REQ #21-0171).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           C01 IS TOP-OF-FORM
           UPSI-5 ON STATUS IS WITH-UPDATES
           UPSI-6 ON STATUS IS VERBOSE-MODE
           UPSI-7 ON STATUS IS QUIET-MODE.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT ITEMMSTR-FILE   ASSIGN TO ITEMMSTR
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS ITEM-HANDLE
                                   FILE STATUS IS FILE1-STAT FILE1-FDBK.

           SELECT HANDLE-LIST-FILE ASSIGN TO HANDLIST
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE2-STAT.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  ITEMMSTR-FILE
           LABEL RECORDS ARE STANDARD.
           COPY ITEMMSTR.

       FD  HANDLE-LIST-FILE
           LABEL RECORDS ARE STANDARD.
       01  HANDLE-LIST-RECORD          PIC  X(64).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'EMBAUDIT'.

         03  WS-SELECT-HANDLE-SWITCH   PIC  X(01)   VALUE 'N'.
           88  SELECT-HANDLE                        VALUE 'Y'.

         03  WS-FINDING-COUNT          PIC S9(05)   BINARY VALUE ZERO.
         03  MSUB                      PIC S9(04)   BINARY.

         03  WS-PRINTED-ERROR          PIC  X(01)   VALUE 'N'.
           88  WS-SAW-ERROR                          VALUE 'Y'.
         03  WS-PRINTED-WARN           PIC  X(01)   VALUE 'N'.
           88  WS-SAW-WARN                           VALUE 'Y'.
         03  WS-PRINTED-INFO           PIC  X(01)   VALUE 'N'.
           88  WS-SAW-INFO                           VALUE 'Y'.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY EMBCHKW.

       01  WS-REPORT-LINE.
         03  WS-RL-TEXT                PIC  X(100)  VALUE SPACES.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           PERFORM C00-PROCESS-ITEM THRU C09-EXIT
             UNTIL STAT-EOFILE(VSUB).

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION                                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           OPEN INPUT ITEMMSTR-FILE.
           SET  FUNC-OPEN              TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

           IF  SELECT-HANDLE
               OPEN INPUT HANDLE-LIST-FILE
               READ HANDLE-LIST-FILE
                   AT END
                       MOVE 'N'         TO WS-SELECT-HANDLE-SWITCH
               END-READ
           END-IF.

           PERFORM D00-READ-NEXT-ITEM THRU D09-EXIT.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           CLOSE ITEMMSTR-FILE.
           IF  SELECT-HANDLE
               CLOSE HANDLE-LIST-FILE
           END-IF.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    PER-ITEM PROCESSING                                         *
      ******************************************************************
       C00-PROCESS-ITEM.

           MOVE ITEMMSTR-RECORD        TO EMBCHK-ITEM-DATA.
           CALL EMBCHKMN             USING EMBCHK-ITEM-DATA
                                            EMBCHKMN-PARMS.

           IF  EMBCHK-AUDIT-FAILED
               PERFORM C10-PRINT-FINDINGS THRU C19-EXIT
           ELSE
               IF  VERBOSE-MODE
                   MOVE SPACES          TO WS-RL-TEXT
                   STRING 'DEBUG - ' DELIMITED BY SIZE
                          ITEM-HANDLE(1:40) DELIMITED BY SPACE
                          ' - AUDIT SUCCESS' DELIMITED BY SIZE
                              INTO WS-RL-TEXT
                   DISPLAY WS-RL-TEXT UPON PRINTER
               END-IF
           END-IF.

           PERFORM D00-READ-NEXT-ITEM THRU D09-EXIT.

       C09-EXIT.
           EXIT.

      /*****************************************************************
      *    PRINT ONE ITEM'S FINDINGS - ONE "SEVERITY - HANDLE -         *
      *    MESSAGE" LINE PER FINDING.  UNDER -Q (QUIET-MODE) ONLY THE   *
      *    FIRST ERROR AND FIRST WARN (AND FIRST INFO IF ALSO -V) ARE   *
      *    PRINTED FOR THE ITEM.                                        *
      ******************************************************************
       C10-PRINT-FINDINGS.

           MOVE 'N'                    TO WS-PRINTED-ERROR
                                           WS-PRINTED-WARN
                                           WS-PRINTED-INFO.

           PERFORM C15-PRINT-ONE-FINDING THRU C15-EXIT
             VARYING MSUB FROM 1 BY 1 UNTIL MSUB > EMBCHK-MSG-COUNT.

       C19-EXIT.
           EXIT.

      /*****************************************************************
      *    PRINT ONE FINDING LINE, SUBJECT TO THE VERBOSE/QUIET RULES  *
      *    ABOVE.                                                      *
      ******************************************************************
       C15-PRINT-ONE-FINDING.

           IF  EMBCHK-SEV-INFO(MSUB) AND NOT VERBOSE-MODE
               CONTINUE
           ELSE
               IF  QUIET-MODE
                  AND ((EMBCHK-SEV-ERROR(MSUB) AND WS-SAW-ERROR)
                   OR  (EMBCHK-SEV-WARN(MSUB)  AND WS-SAW-WARN)
                   OR  (EMBCHK-SEV-INFO(MSUB)  AND WS-SAW-INFO))
                   CONTINUE
               ELSE
                   MOVE SPACES      TO WS-RL-TEXT
                   STRING EMBCHK-MSG-SEVERITY(MSUB) DELIMITED BY SPACE
                          ' - '                      DELIMITED BY SIZE
                          ITEM-HANDLE(1:40)           DELIMITED BY SPACE
                          ' - '                      DELIMITED BY SIZE
                          EMBCHK-MSG-TEXT(MSUB)        DELIMITED BY SIZE
                              INTO WS-RL-TEXT
                   DISPLAY WS-RL-TEXT UPON PRINTER
                   IF  EMBCHK-SEV-ERROR(MSUB)
                       MOVE 'Y'      TO WS-PRINTED-ERROR
                   END-IF
                   IF  EMBCHK-SEV-WARN(MSUB)
                       MOVE 'Y'      TO WS-PRINTED-WARN
                   END-IF
                   IF  EMBCHK-SEV-INFO(MSUB)
                       MOVE 'Y'      TO WS-PRINTED-INFO
                   END-IF
               END-IF
           END-IF.

       C15-EXIT.
           EXIT.

      /*****************************************************************
      *    READ THE NEXT ITEM - EITHER SEQUENTIALLY OR BY THE NEXT     *
      *    HANDLE ON HANDLE-LIST-FILE IF -I WAS GIVEN (UPSI-5)         *
      ******************************************************************
       D00-READ-NEXT-ITEM.

           IF  NOT SELECT-HANDLE
               READ ITEMMSTR-FILE NEXT RECORD
               SET  FUNC-READNEXT      TO TRUE
               MOVE 1                  TO VSUB
               COPY VSMSTATP
               GO TO D09-EXIT
           END-IF.

           MOVE HANDLE-LIST-RECORD     TO ITEM-HANDLE.
           READ ITEMMSTR-FILE KEY IS ITEM-HANDLE
               INVALID KEY
                   MOVE '23'            TO FILE1-STAT
           END-READ.
           SET  FUNC-READ              TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

           READ HANDLE-LIST-FILE
               AT END
                   MOVE 'N'             TO WS-SELECT-HANDLE-SWITCH
           END-READ.

           IF  STAT-NOTFND(VSUB) AND SELECT-HANDLE
               GO TO D00-READ-NEXT-ITEM
           END-IF.

           IF  STAT-NOTFND(VSUB) AND NOT SELECT-HANDLE
               SET  STAT-EOFILE(VSUB)   TO TRUE
           END-IF.

       D09-EXIT.
           EXIT.
