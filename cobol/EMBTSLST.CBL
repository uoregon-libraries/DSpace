      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    EMBTSLST.
       AUTHOR.        R D HOLLOWAY.
       DATE-WRITTEN.  APRIL 1991.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       STREAMS A TAB-DELIMITED ROW PER ITEM - HANDLE,
      *               OWNING COLLECTION HANDLE, EMBARGO METADATA DATE
      *               (OR N/A), AND THE PROTECTED FLAG.  NO TOTALS,
      *               NO CONTROL BREAKS - A STRAIGHT EXTRACT FEED FOR
      *               THE REPORTING WAREHOUSE LOAD.

      * CHANGE HISTORY ------------------------------------------------
      * 04/03/1991 RDH ORIGINAL PROGRAM.
      * 09/09/1998 RDH Y2K REVIEW - NO CHANGE REQUIRED.
      * 06/21/2011 RDH SWITCHED HEADER ROW TO MATCH THE WAREHOUSE'S
      *                EXPECTED COLUMN NAMES EXACTLY (REQ #11-0877).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-5 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT ITEMMSTR-FILE   ASSIGN TO ITEMMSTR
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS ITEM-HANDLE
                                   FILE STATUS IS FILE1-STAT FILE1-FDBK.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  ITEMMSTR-FILE
           LABEL RECORDS ARE STANDARD.
           COPY ITEMMSTR.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'EMBTSLST'.

         03  WS-ITEM-COUNT             PIC S9(07)   BINARY VALUE ZERO.
         03  WS-TAB-CHAR               PIC  X(01).

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY EMBCHKW.

       01  WS-TSV-LINE.
         03  WS-TSV-HANDLE             PIC  X(64).
         03  WS-TSV-TAB1               PIC  X(01).
         03  WS-TSV-COLL-HANDLE        PIC  X(64).
         03  WS-TSV-TAB2               PIC  X(01).
         03  WS-TSV-EMBARGO-DATE       PIC  X(10).
         03  WS-TSV-TAB3               PIC  X(01).
         03  WS-TSV-PROTECTED-FLAG     PIC  X(01).

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           PERFORM C00-PROCESS-ITEM THRU C09-EXIT
             UNTIL STAT-EOFILE(VSUB).

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION                                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           MOVE X'09'                  TO WS-TAB-CHAR.
           MOVE WS-TAB-CHAR             TO WS-TSV-TAB1 WS-TSV-TAB2
                                            WS-TSV-TAB3.

           DISPLAY 'HANDLE' WS-TAB-CHAR 'COLLECTION HANDLE'
                   WS-TAB-CHAR 'EMBARGO METADATA DATE'
                   WS-TAB-CHAR 'IS PROTECTED'
                               UPON PRINTER.

           OPEN INPUT ITEMMSTR-FILE.
           SET  FUNC-OPEN              TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

           READ ITEMMSTR-FILE NEXT RECORD.
           SET  FUNC-READNEXT          TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           CLOSE ITEMMSTR-FILE.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    PER-ITEM PROCESSING                                         *
      ******************************************************************
       C00-PROCESS-ITEM.

           ADD  1                      TO WS-ITEM-COUNT.

           MOVE ITEMMSTR-RECORD        TO EMBCHK-ITEM-DATA.
           CALL EMBCHKMN             USING EMBCHK-ITEM-DATA
                                            EMBCHKMN-PARMS.

           MOVE ITEM-HANDLE             TO WS-TSV-HANDLE.
           MOVE OWNING-COLLECTION-HANDLE TO WS-TSV-COLL-HANDLE.

           IF  EMBCHK-METADATA-DATE = SPACES
               MOVE 'N/A'               TO WS-TSV-EMBARGO-DATE
           ELSE
               MOVE EMBCHK-METADATA-DATE TO WS-TSV-EMBARGO-DATE
           END-IF.

           IF  EMBCHK-ITEM-IS-PROTECTED
               MOVE 'T'                 TO WS-TSV-PROTECTED-FLAG
           ELSE
               MOVE 'F'                 TO WS-TSV-PROTECTED-FLAG
           END-IF.

           DISPLAY WS-TSV-LINE UPON PRINTER.

           READ ITEMMSTR-FILE NEXT RECORD.
           SET  FUNC-READNEXT          TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

       C09-EXIT.
           EXIT.
