      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    ACCTCRSY.
       AUTHOR.        S J PELLETIER.
       DATE-WRITTEN.  APRIL 1992.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       CALLS ACCTCRMN TO PICK UP TODAY'S FULL EPERSON
      *               ID -> CREATE-DATE MAP (TSV ON DISK UNIONED WITH
      *               ANY BRAND-NEW ACCOUNT, DEFAULTED TO TODAY), THEN
      *               WRITES THE WHOLE MAP BACK OUT, ID ASCENDING, VIA
      *               A TEMP FILE AND A RENAME SO A JOB FAILURE NEVER
      *               LEAVES A HALF-WRITTEN MAP ON DISK.  NO CLI FLAGS.

      * CHANGE HISTORY ------------------------------------------------
      * 04/14/1992 SJP ORIGINAL PROGRAM.
      * 09/09/1998 SJP Y2K REVIEW - NO CHANGE REQUIRED, DATES ARE
      *                ALREADY CCYY IN CDMAPFIL.
      * 05/03/2021 SJP ORIGINAL MEMBER OF THE THREE-PROGRAM SPLIT OF
      *                THE OLD COMBINED CREATE-DATE JOB (REQ #21-0151).
      * 06/02/2021 SJP SPLIT THE C00 INLINE PERFORM LOOP OUT TO ITS OWN
      *                PARAGRAPH - SITE STANDARD IS PERFORM ... THRU
      *                ... EXIT, NOT INLINE END-PERFORM (REQ #21-0166).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-5 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT CDMAPOUT-FILE   ASSIGN TO CDMAPTMP
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE1-STAT.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  CDMAPOUT-FILE
           LABEL RECORDS ARE STANDARD.
       01  CDMAPOUT-LINE               PIC  X(20).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'ACCTCRSY'.

         03  WS-ENTRY-COUNT-EDIT       PIC Z(04)9.
         03  CSUB                      PIC S9(05)   BINARY.

         03  WS-OUT-LINE.
           05  WS-OUT-ID               PIC  9(09).
           05  WS-OUT-TAB              PIC  X(01).
           05  WS-OUT-DATE             PIC  X(10).

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY ACCTCRW.

       COPY CDMTABW.

       COPY FILEMAN.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           SET  ACCTCR-DEFAULT-TO-TODAY TO TRUE.
           CALL ACCTCRMN             USING ACCTCRMN-PARMS
                                            CDM-TABLE-CONTROL.
           IF  ACCTCR-REQUEST-FATAL
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           PERFORM C00-WRITE-TEMP-FILE THRU C09-EXIT.

           PERFORM C10-RENAME-INTO-PLACE THRU C19-EXIT.

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION                                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           MOVE 'N'                    TO ACCTCR-ALREADY-LOADED.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           MOVE CDM-ENTRY-COUNT        TO WS-ENTRY-COUNT-EDIT.
           DISPLAY '*** ACCTCRSY - CREATE-DATE MAP ENTRIES WRITTEN: '
                   WS-ENTRY-COUNT-EDIT.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    WRITE THE WHOLE MAP, ID ASCENDING, TO A BRAND-NEW TEMP FILE *
      *    - THE DISK-RESIDENT MAP ITSELF IS LOADED BY ACCTCRMN ALREADY*
      *    IN ID-ASCENDING ORDER (TSV ROWS FIRST, THEN NEW ACCOUNTS IN *
      *    ID ORDER OFF EPERSONF, WHICH IS ITSELF KEYED BY EP-ID), SO  *
      *    NO SEPARATE SORT STEP IS NEEDED HERE.                       *
      ******************************************************************
       C00-WRITE-TEMP-FILE.

           OPEN OUTPUT CDMAPOUT-FILE.
           IF  FILE1-STAT NOT = '00'
               DISPLAY THIS-PGM ': UNABLE TO OPEN TEMP CREATE-DATE MAP '
                       'FILE - ABORTING' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           PERFORM C05-WRITE-ONE-MAP-LINE THRU C05-EXIT
             VARYING CSUB FROM 1 BY 1 UNTIL CSUB > CDM-ENTRY-COUNT.

           CLOSE CDMAPOUT-FILE.

       C09-EXIT.
           EXIT.

      /*****************************************************************
      *    FORMAT AND WRITE ONE OUTPUT LINE FOR ONE MAP ENTRY.         *
      ******************************************************************
       C05-WRITE-ONE-MAP-LINE.

           MOVE CDM-EPERSON-ID(CSUB)    TO WS-OUT-ID.
           MOVE X'09'                   TO WS-OUT-TAB.
           MOVE CDM-CREATE-DATE(CSUB)   TO WS-OUT-DATE.
           WRITE CDMAPOUT-LINE          FROM WS-OUT-LINE.

       C05-EXIT.
           EXIT.

      /*****************************************************************
      *    MOVE THE TEMP FILE INTO PLACE OVER THE LIVE MAP - THE SHOP's*
      *    UTILITY RENAMES CDMAPTMP TO CDMAPFIL AT THE DATASET/CATALOG *
      *    LEVEL, REPLACING ANY EXISTING TARGET, SO THERE IS NEVER A   *
      *    MOMENT WITH A PARTIALLY-WRITTEN LIVE FILE ON DISK.          *
      ******************************************************************
       C10-RENAME-INTO-PLACE.

           SET  FILE-REQUEST-RENAME    TO TRUE.
           MOVE 'CDMAPTMP'             TO FILE-FROM-NAME.
           MOVE 'CDMAPFIL'             TO FILE-TO-NAME.
           CALL FILEMAN              USING FILEMAN-PARMS.
           IF  FILE-REQUEST-FAILED
               DISPLAY THIS-PGM ': RENAME OF TEMP CREATE-DATE MAP FILE '
                       'FAILED - ABORTING' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

       C19-EXIT.
           EXIT.
