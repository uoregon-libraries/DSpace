      ******************************************************************
      *    ACCTCRW  -  ACCTCRMN CALL PARAMETER BLOCK.                  *
      *    ACCTCRMN LAZY-LOADS AND CACHES THE EPERSON ID -> CREATE-    *
      *    DATE MAP THE FIRST TIME IT IS ASKED FOR IT (EMBCHK-STYLE    *
      *    REQUEST SWITCH), AND HANDS BACK THE SAME CDM-TABLE (SEE     *
      *    CDMTABW, PASSED ALONGSIDE THIS BLOCK ON EVERY CALL) ON      *
      *    EVERY SUBSEQUENT CALL IN THE SAME RUN.                      *
      ******************************************************************
      * 04/12/2021 DLC ORIGINAL MEMBER.                                *
      * 05/03/2021 DLC ADDED ACCTCR-DEFAULT-TO-LASTACTIVE SWITCH SO    *
      *                ACCTDSBL'S OWN RECOMPUTE STEP CAN DEFAULT AN    *
      *                UNMAPPED ACCOUNT TO ITS OWN LAST-ACTIVE DATE    *
      *                INSTEAD OF "TODAY" (SEE BUSINESS RULES).        *
      ******************************************************************

       01  ACCTCRMN-PARMS.
         03  ACCTCR-RETN                PIC S9(04)   BINARY VALUE ZERO.
           88  ACCTCR-REQUEST-COMPLETED               VALUE ZERO.
           88  ACCTCR-REQUEST-FATAL                   VALUE 16.

         03  ACCTCR-REQUEST             PIC  X(01).
           88  ACCTCR-REQUEST-BUILD-MAP               VALUE 'B'.

         03  ACCTCR-DEFAULT-SWITCH      PIC  X(01).
           88  ACCTCR-DEFAULT-TO-TODAY                VALUE 'T'.
           88  ACCTCR-DEFAULT-TO-LASTACTIVE           VALUE 'L'.

         03  ACCTCR-ALREADY-LOADED      PIC  X(01)   VALUE 'N'.
           88  ACCTCR-MAP-IS-CACHED                   VALUE 'Y'.

         03  ACCTCR-BAD-LINE-NUMBER     PIC  9(07)   VALUE ZERO.
         03  ACCTCR-BAD-LINE-TEXT       PIC  X(19).
