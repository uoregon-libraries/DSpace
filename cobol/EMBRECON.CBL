      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    EMBRECON.
       AUTHOR.        R D HOLLOWAY.
       DATE-WRITTEN.  MAY 1991.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       RECONCILES THE ITEM'S EMBARGO METADATA DATE
      *               AGAINST ITS ACTUAL READ-POLICY-DERIVED PUBLIC
      *               ACCESS DATE.  A BLANK METADATA DATE IS AUTO-
      *               REPAIRED IN PLACE; A DISAGREEING ONE IS ONLY
      *               REPORTED - A HUMAN HAS TO LOOK AT THOSE.

      * CHANGE HISTORY ------------------------------------------------
      * 05/07/1991 RDH ORIGINAL PROGRAM.
      * 09/09/1998 RDH Y2K REVIEW - NO CHANGE REQUIRED.
      * 04/26/2021 RDH ADDED RUNCTL REPOSITORY-URL CHECK - PROGRAM
      *                MUST ABORT IF THE REPOSITORY BASE URL IS NOT
      *                SET UP, TO MATCH THE REPOSITORY'S OWN STARTUP
      *                VALIDATION (REQ #21-0188).
      * 05/13/2021 RDH DROPPED THE END-OF-JOB SCAN/REPAIR/MISMATCH
      *                COUNTS - THIS IS STREAMED PER-ITEM REPORTING
      *                ONLY, NO TOTALS (REQ #21-0151).
      * 06/09/2021 RDH D00 NO LONGER GATES THE AUTO-REPAIR REWRITE
      *                BEHIND UPSI-7 - THIS DRIVER HAS NO REPORT-ONLY
      *                MODE OF ITS OWN, A BLANK EMBARGO METADATA DATE
      *                GETS REPAIRED EVERY RUN.  UPSI-7 STAYS DECLARED
      *                ONLY BECAUSE BATCHINI'S START-UP BANNER STILL
      *                TESTS IT (REQ #21-0189).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

      * UPSI-7/WITH-UPDATES NO LONGER GATES ANYTHING IN THIS PROGRAM -
      * IT IS DECLARED SOLELY BECAUSE THE SHARED BATCHINI START-UP
      * BOILERPLATE (COPIED INTO B10 BELOW) TESTS IT (SEE REQ #21-0189
      * BELOW).
       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT ITEMMSTR-FILE   ASSIGN TO ITEMMSTR
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS ITEM-HANDLE
                                   FILE STATUS IS FILE1-STAT FILE1-FDBK.

           SELECT RUNCTL-FILE     ASSIGN TO RUNCTL
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE2-STAT.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  ITEMMSTR-FILE
           LABEL RECORDS ARE STANDARD.
           COPY ITEMMSTR.

       FD  RUNCTL-FILE
           LABEL RECORDS ARE STANDARD.
       01  RUNCTL-RECORD.
         03  RUNCTL-REPOSITORY-URL     PIC  X(80).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'EMBRECON'.

         03  WS-RL-TEXT                PIC  X(100)  VALUE SPACES.
         03  WS-ISO-TODAY              PIC  X(10)   VALUE SPACES.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY EMBCHKW.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           PERFORM C00-PROCESS-ITEM THRU C09-EXIT
             UNTIL STAT-EOFILE(VSUB).

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION                                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           OPEN INPUT RUNCTL-FILE.
           IF  FILE2-STAT NOT = '00'
               DISPLAY '*** EMBRECON - RUNCTL NOT FOUND - REPOSITORY '
                       'URL IS NOT CONFIGURED - ABORTING ***'
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.
           READ RUNCTL-FILE
               AT END MOVE SPACES      TO RUNCTL-RECORD
           END-READ.
           CLOSE RUNCTL-FILE.
           IF  RUNCTL-REPOSITORY-URL = SPACES
               DISPLAY '*** EMBRECON - REPOSITORY URL IS BLANK IN '
                       'RUNCTL - ABORTING ***'
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           OPEN I-O ITEMMSTR-FILE.
           SET  FUNC-OPEN              TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

           READ ITEMMSTR-FILE NEXT RECORD.
           SET  FUNC-READNEXT          TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           CLOSE ITEMMSTR-FILE.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    PER-ITEM PROCESSING                                         *
      ******************************************************************
       C00-PROCESS-ITEM.

           MOVE ITEMMSTR-RECORD        TO EMBCHK-ITEM-DATA.
           CALL EMBCHKMN             USING EMBCHK-ITEM-DATA
                                            EMBCHKMN-PARMS.

           IF  NOT EMBCHK-PUBLIC-DATE-IS-KNOWN
               MOVE SPACES              TO WS-RL-TEXT
               STRING 'ERROR - ' DELIMITED BY SIZE
                      ITEM-HANDLE(1:40) DELIMITED BY SPACE
                      ' - COULD NOT DERIVE PUBLIC ACCESS DATE'
                                        DELIMITED BY SIZE
                          INTO WS-RL-TEXT
               DISPLAY WS-RL-TEXT UPON PRINTER
               GO TO C08-NEXT-RECORD
           END-IF.

           IF  EMBCHK-METADATA-DATE = SPACES
               PERFORM D00-AUTO-REPAIR-METADATA THRU D09-EXIT
               GO TO C08-NEXT-RECORD
           END-IF.

           MOVE EMBCHK-METADATA-DATE   TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.
           MOVE DTE-GNUM                TO DTE-GNUM-2.

           MOVE EMBCHK-PUBLIC-DATE     TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.

           SET  DTE-REQUEST-DATES-CLOSE TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.

           IF  NOT DTE-DATES-ARE-CLOSE
               PERFORM D10-REPORT-MISMATCH THRU D19-EXIT
           END-IF.

       C08-NEXT-RECORD.
           READ ITEMMSTR-FILE NEXT RECORD.
           SET  FUNC-READNEXT          TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

       C09-EXIT.
           EXIT.

      /*****************************************************************
      *    AUTO-REPAIR - METADATA FIELD WAS BLANK.  WRITE THE COMPUTED *
      *    PUBLIC ACCESS DATE INTO IT AND REWRITE THE ITEM.            *
      ******************************************************************
       D00-AUTO-REPAIR-METADATA.

           MOVE EMBCHK-PUBLIC-DATE     TO EMBARGO-METADATA-DATE.

           REWRITE ITEMMSTR-RECORD.
           SET  FUNC-REWRITE           TO TRUE.
           MOVE 1                      TO VSUB.
           COPY VSMSTATP.

           MOVE SPACES                 TO WS-RL-TEXT.
           STRING 'INFO - ' DELIMITED BY SIZE
                  ITEM-HANDLE(1:40)    DELIMITED BY SPACE
                  ' - UPDATED EMBARGO METADATA TO MATCH PUBLIC '
                  'ACCESS DATE '        DELIMITED BY SIZE
                  EMBCHK-PUBLIC-DATE    DELIMITED BY SIZE
                      INTO WS-RL-TEXT.
           DISPLAY WS-RL-TEXT UPON PRINTER.

       D09-EXIT.
           EXIT.

      /*****************************************************************
      *    UNRESOLVED MISMATCH - LOG BOTH DATES, TOUCH NOTHING.        *
      ******************************************************************
       D10-REPORT-MISMATCH.

           MOVE SPACES                 TO WS-RL-TEXT.
           STRING 'WARN - ' DELIMITED BY SIZE
                  ITEM-HANDLE(1:40)    DELIMITED BY SPACE
                  ' - METADATA DATE '  DELIMITED BY SIZE
                  EMBCHK-METADATA-DATE DELIMITED BY SIZE
                  ' DISAGREES WITH PUBLIC ACCESS DATE '
                                        DELIMITED BY SIZE
                  EMBCHK-PUBLIC-DATE    DELIMITED BY SIZE
                      INTO WS-RL-TEXT.
           DISPLAY WS-RL-TEXT UPON PRINTER.

       D19-EXIT.
           EXIT.
