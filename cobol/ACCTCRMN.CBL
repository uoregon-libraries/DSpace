      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    ACCTCRMN.
       AUTHOR.        S J PELLETIER.
       DATE-WRITTEN.  APRIL 1992.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       BUILDS AND CACHES THE EPERSON ID -> "CREATE"
      *               DATE MAP FOR ACCTCRSY, ACCTDSBL AND ACCTPRGE.
      *               LOADS THE EXTERNAL TSV FIRST, THEN FILLS IN ANY
      *               EPERSON NOT ALREADY ON THE MAP WITH A DEFAULT
      *               DATE (CALLER'S CHOICE OF TODAY OR THE EPERSON'S
      *               OWN LAST-ACTIVE DATE).  CACHED FOR THE REST OF
      *               THE RUN - A SECOND CALL JUST HANDS BACK THE SAME
      *               TABLE.

      * CHANGE HISTORY ------------------------------------------------
      * 04/14/1992 SJP ORIGINAL PROGRAM.
      * 09/09/1998 SJP Y2K REVIEW - CDM-CD-YY WIDENED TO 4 DIGITS
      *                BEFORE THIS DATE - NO FURTHER CHANGE REQUIRED.
      * 05/03/2021 SJP ADDED ACCTCR-DEFAULT-TO-LASTACTIVE FOR ACCTDSBL
      *                (SEE ACCTCRW CHANGE HISTORY).
      * 05/03/2021 SJP TSV FILE NOT FOUND IS NOW TOLERATED (STARTS     *
      *                WITH AN EMPTY MAP) - ACCTDSBL NEEDS THIS ON A   *
      *                BRAND-NEW INSTALLATION (REQ #21-0151).
      * 06/02/2021 SJP SPLIT THE D00 INLINE PERFORM LOOP OUT TO ITS OWN
      *                PARAGRAPH - SITE STANDARD IS PERFORM ... THRU
      *                ... EXIT, NOT INLINE END-PERFORM (REQ #21-0166).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT CDMAPFIL-FILE   ASSIGN TO CDMAPFIL
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE1-STAT.

           SELECT EPERSONF-FILE   ASSIGN TO EPERSONF
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS EP-ID
                                   FILE STATUS IS FILE2-STAT FILE2-FDBK.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  CDMAPFIL-FILE
           LABEL RECORDS ARE STANDARD.
       01  CDMAPFIL-LINE               PIC  X(20).

       FD  EPERSONF-FILE
           LABEL RECORDS ARE STANDARD.
           COPY EPERSONF.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'ACCTCRMN'.

         03  WS-LINE-NUMBER            PIC  9(07)   BINARY VALUE ZERO.
         03  WS-FOUND-SWITCH           PIC  X(01)   VALUE 'N'.
           88  WS-ID-FOUND-ON-MAP                    VALUE 'Y'.
         03  CSUB                      PIC S9(05)   BINARY.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY CDMAPFIL.

      ******************************************************************
      *    LINKAGE SECTION                                             *
      ******************************************************************
       LINKAGE SECTION.

       COPY CDMTABW.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION USING ACCTCRMN-PARMS CDM-TABLE-CONTROL.

       A00-MAINLINE-ROUTINE.

           IF  ACCTCR-MAP-IS-CACHED
               MOVE ZERO                TO ACCTCR-RETN
               GOBACK
           END-IF.

           PERFORM B10-LOAD-TSV-MAP THRU B19-EXIT.

           PERFORM B20-FILL-MISSING-FROM-EPERSON THRU B29-EXIT.

           SET  ACCTCR-MAP-IS-CACHED    TO TRUE.
           MOVE ZERO                   TO ACCTCR-RETN.

           GOBACK.

      /*****************************************************************
      *    STEP 1 - LOAD THE TSV FILE INTO CDM-TABLE.  A MISSING FILE  *
      *    IS TOLERATED; A MALFORMED LINE IS FATAL FOR THE WHOLE JOB.  *
      ******************************************************************
       B10-LOAD-TSV-MAP.

           MOVE ZERO                   TO CDM-ENTRY-COUNT.
           MOVE ZERO                   TO WS-LINE-NUMBER.

           OPEN INPUT CDMAPFIL-FILE.
           IF  FILE1-STAT NOT = '00'
               GO TO B19-EXIT
           END-IF.

           PERFORM C00-READ-ONE-LINE THRU C09-EXIT
             UNTIL FILE1-STAT NOT = '00'.

           CLOSE CDMAPFIL-FILE.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    READ AND VALIDATE ONE TSV LINE.                             *
      ******************************************************************
       C00-READ-ONE-LINE.

           READ CDMAPFIL-FILE INTO CDM-LINE
               AT END
                   MOVE '10'            TO FILE1-STAT
                   GO TO C09-EXIT
           END-READ.

           ADD  1                      TO WS-LINE-NUMBER.

           IF  CDM-ID-TEXT NOT NUMERIC
           OR  CDM-TAB-1 NOT = X'09'
           OR  CDM-DATE-TEXT(3:1) NOT = '/'
           OR  CDM-DATE-TEXT(6:1) NOT = '/'
               PERFORM F00-FATAL-BAD-LINE THRU F09-EXIT
           END-IF.

           IF  CDM-ENTRY-COUNT < 5000
               ADD  1                   TO CDM-ENTRY-COUNT
               MOVE CDM-ENTRY-COUNT      TO CSUB
               MOVE CDM-ID-TEXT          TO CDM-EPERSON-ID(CSUB)
               MOVE CDM-DATE-TEXT         TO CDM-CREATE-DATE(CSUB)
               SET  CDM-FROM-TSV(CSUB)    TO TRUE
           END-IF.

       C09-EXIT.
           EXIT.

      /*****************************************************************
      *    FATAL LINE - LOG AND ABORT THE WHOLE JOB VIA RTCMAN.        *
      ******************************************************************
       F00-FATAL-BAD-LINE.

           MOVE WS-LINE-NUMBER          TO ACCTCR-BAD-LINE-NUMBER.
           MOVE CDM-LINE(1:19)           TO ACCTCR-BAD-LINE-TEXT.
           SET  ACCTCR-REQUEST-FATAL    TO TRUE.
           DISPLAY THIS-PGM ': MALFORMED CREATE-DATE MAP LINE '
                   WS-LINE-NUMBER ' - ' CDM-LINE UPON PRINTER.
           MOVE 16                      TO RTC-CODE.
           SET  RTC-REQUEST-ABORT       TO TRUE.
           CALL RTCMAN                USING RTCMAN-PARMS.

       F09-EXIT.
           EXIT.

      /*****************************************************************
      *    STEP 2 - ANY EPERSON NOT ALREADY ON THE MAP GETS A DEFAULT  *
      *    ENTRY (TODAY, OR THE EPERSON'S OWN LAST-ACTIVE DATE).       *
      ******************************************************************
       B20-FILL-MISSING-FROM-EPERSON.

           SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.
           MOVE DTE-CCYYMMDD            TO WS-CCYYMMDD.

           OPEN INPUT EPERSONF-FILE.
           SET  FUNC-OPEN               TO TRUE.
           MOVE 2                       TO VSUB.
           COPY VSMSTATP.

           READ EPERSONF-FILE NEXT RECORD.
           SET  FUNC-READNEXT           TO TRUE.
           MOVE 2                       TO VSUB.
           COPY VSMSTATP.

           PERFORM D00-CHECK-ONE-EPERSON THRU D09-EXIT
             UNTIL STAT-EOFILE(VSUB).

           CLOSE EPERSONF-FILE.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    FOR ONE EPERSON, ADD A DEFAULTED ENTRY IF NOT ON THE MAP.   *
      ******************************************************************
       D00-CHECK-ONE-EPERSON.

           MOVE 'N'                     TO WS-FOUND-SWITCH.
           PERFORM D05-MATCH-ONE-MAP-ENTRY THRU D05-EXIT
             VARYING CSUB FROM 1 BY 1 UNTIL CSUB > CDM-ENTRY-COUNT.

           IF  NOT WS-ID-FOUND-ON-MAP AND CDM-ENTRY-COUNT < 5000
               ADD  1                   TO CDM-ENTRY-COUNT
               MOVE CDM-ENTRY-COUNT      TO CSUB
               MOVE EP-ID                TO CDM-EPERSON-ID(CSUB)
               SET  CDM-DEFAULTED-TODAY(CSUB) TO TRUE
               IF  ACCTCR-DEFAULT-TO-LASTACTIVE AND EP-LAST-ACTIVE NOT = SPACES
                   MOVE EP-LA-MM         TO CDM-CD-MM(CSUB)
                   MOVE EP-LA-DD         TO CDM-CD-DD(CSUB)
                   MOVE EP-LA-CCYY       TO CDM-CD-YY(CSUB)
               ELSE
                   MOVE WS-MM            TO CDM-CD-MM(CSUB)
                   MOVE WS-DD            TO CDM-CD-DD(CSUB)
                   MOVE WS-CCYY          TO CDM-CD-YY(CSUB)
               END-IF
               MOVE '/'                  TO CDM-CREATE-DATE(CSUB)(3:1)
                                             CDM-CREATE-DATE(CSUB)(6:1)
           END-IF.

           READ EPERSONF-FILE NEXT RECORD.
           SET  FUNC-READNEXT            TO TRUE.
           MOVE 2                        TO VSUB.
           COPY VSMSTATP.

       D09-EXIT.
           EXIT.

      /*****************************************************************
      *    TEST ONE CREATE-DATE MAP ENTRY FOR A MATCH ON THE EPERSON   *
      *    ID CURRENTLY BEING SCANNED.                                 *
      ******************************************************************
       D05-MATCH-ONE-MAP-ENTRY.

           IF  CDM-EPERSON-ID(CSUB) = EP-ID
               MOVE 'Y'                  TO WS-FOUND-SWITCH
           END-IF.

       D05-EXIT.
           EXIT.
