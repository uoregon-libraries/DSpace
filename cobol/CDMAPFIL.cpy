      ******************************************************************
      *    CDMAPFIL  -  EPERSON CREATE-DATE MAP (THE EPERSON CREATE-   *
      *    DATE EXPORT FILE).  LINE-SEQUENTIAL TAB-DELIMITED TEXT. ROW  *
      *    PER EPERSON, ID ASCENDING.  THIS IS THE ON-DISK LINE LAYOUT *
      *    ONLY - ACCTCRMN IS THE ONLY PROGRAM THAT OPENS THE FILE;    *
      *    THE IN-MEMORY TABLE BUILT FROM IT LIVES IN CDMTABW, WHICH   *
      *    ACCTCRMN RECEIVES FROM ITS CALLER SO THE MAP IS SHARED      *
      *    ACROSS COMPILE UNITS INSTEAD OF PRIVATE TO THIS ONE.        *
      ******************************************************************
      * 04/12/2021 DLC ORIGINAL MEMBER.                                *
      * 04/19/2021 DLC WIDENED CDM-TABLE FROM 2000 TO 5000 ENTRIES -   *
      *                UNDERSIZED ON THE FIRST LIVE RUN (REQ #21-0142) *
      * 05/10/2021 DLC SPLIT THE IN-MEMORY CDM-TABLE OUT INTO CDMTABW  *
      *                - ACCTCRSY WAS WRITING AN EMPTY MAP BACK OUT    *
      *                BECAUSE ITS OWN COPY OF THIS MEMBER NEVER SAW   *
      *                THE ROWS ACCTCRMN LOADED INTO ITS PRIVATE COPY  *
      *                (REQ #21-0151, FOLLOW-UP).                      *
      ******************************************************************

       01  CDMAPFIL-RECORD.
         03  CDM-RECL                  PIC S9(04)   BINARY.
         03  CDM-LINE                  PIC  X(20).
         03  CDM-LINE-PARTS REDEFINES CDM-LINE.
           05  CDM-ID-TEXT             PIC  X(09).
           05  CDM-TAB-1               PIC  X(01).
           05  CDM-DATE-TEXT           PIC  X(10).
