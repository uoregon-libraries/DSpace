      ******************************************************************
      *    DATEWORK  -  GENERIC DATE BREAKDOWN WORKING STORAGE.        *
      *    COPIED BY ANY DRIVER THAT NEEDS TO PICK APART A CCYYMMDD    *
      *    DAY NUMBER OR A SHORT MM/DD/YY FIELD WITHOUT GOING BACK TO  *
      *    DTEMAN FOR EVERY LITTLE THING.                              *
      ******************************************************************
      * 04/19/2021 DLC ORIGINAL MEMBER, SPLIT OUT OF ACCTDSBL SO       *
      *                ACCTPRGE AND ACCTCRMN COULD SHARE THE SAME      *
      *                BREAKDOWN GROUPS.                               *
      ******************************************************************

       01  WS-RUN-DATE                 PIC  9(08).

       01  WS-CCYYMMDD                 PIC  9(08).
       01  WS-CCYYMMDD-PARTS REDEFINES WS-CCYYMMDD.
         03  WS-CCYY                   PIC  9(04).
         03  WS-MM                     PIC  9(02).
         03  WS-DD                     PIC  9(02).

       01  WS-SHORTDATE                PIC  X(08).
       01  WS-SHORTDATE-PARTS REDEFINES WS-SHORTDATE.
         03  WS-SD-MM                  PIC  X(02).
         03                            PIC  X(01).
         03  WS-SD-DD                  PIC  X(02).
         03                            PIC  X(01).
         03  WS-SD-YY                  PIC  X(02).

       01  WS-ISODATE                  PIC  X(10).
       01  WS-ISODATE-PARTS REDEFINES WS-ISODATE.
         03  WS-ISO-CCYY               PIC  X(04).
         03                            PIC  X(01).
         03  WS-ISO-MM                 PIC  X(02).
         03                            PIC  X(01).
         03  WS-ISO-DD                 PIC  X(02).
