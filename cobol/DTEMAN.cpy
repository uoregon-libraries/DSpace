      ******************************************************************
      *    DTEMAN  -  DATE MANAGER PARAMETER BLOCK.                    *
      *    COPIED INTO WORKING-STORAGE BY ANY DRIVER THAT PARSES,      *
      *    FORMATS, OR COMPARES DATES.  DTEMAN ITSELF IS A SHOP        *
      *    UTILITY MAINTAINED OUTSIDE THIS SUITE - SEE THE SYSTEM      *
      *    PROGRAMMING LIBRARY.  DTE-GNUM IS THE MANAGER'S INTERNAL    *
      *    "DAY NUMBER" (DAYS SINCE A FIXED EPOCH) USED FOR ALL        *
      *    BEFORE/AFTER AND ELAPSED-TIME COMPARISONS.                  *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER (CCYYMMDD/JULIAN REQUESTS).     *
      * 04/19/2021 DLC ADDED SHORT-DATE (EN_US M/D/YY) AND ISO-DATE    *
      *                (YYYY-MM-DD) REQUESTS FOR THE EPERSON CREATE-   *
      *                DATE MAP AND THE EMBARGO METADATA FIELD.        *
      * 04/26/2021 DLC ADDED DATES-CLOSE AND ADD-MONTHS REQUESTS FOR   *
      *                THE EMBARGO METADATA RECONCILIATION JOB AND    *
      *                THE 3-MONTH SAFETY FLOOR (REQ #21-0188).        *
      ******************************************************************

       01  DTEMAN-PARMS.
         03  DTE-REQUEST               PIC  X(02).
           88  DTE-REQUEST-CURRENT-DATE              VALUE 'CD'.
           88  DTE-REQUEST-JULN-EDIT                 VALUE 'JE'.
           88  DTE-REQUEST-GREG-EDIT                 VALUE 'GE'.
           88  DTE-REQUEST-TOTL-DAYS                 VALUE 'TD'.
           88  DTE-REQUEST-SHORT-EDIT                VALUE 'SE'.
           88  DTE-REQUEST-ISO-EDIT                  VALUE 'IE'.
           88  DTE-REQUEST-DATES-CLOSE                VALUE 'DC'.
           88  DTE-REQUEST-ADD-MONTHS                VALUE 'AM'.
         03  DTE-RETN                  PIC S9(04)   BINARY VALUE ZERO.
           88  DTE-REQUEST-COMPLETED                 VALUE ZERO.
           88  DTE-REQUEST-INVALID                   VALUE 4.

      * CALENDAR-DATE FORMS - CALLER FILLS THE ONE THE REQUEST NEEDS
         03  DTE-CCYYMMDD              PIC  9(08).
         03  DTE-JULN.
           05  DTE-JULN-YY             PIC  9(02).
           05  DTE-JULN-DDD            PIC  9(03).
         03  DTE-GREG                  PIC  9(06).
         03  DTE-SHORT-DATE            PIC  X(08).
         03  DTE-ISO-DATE              PIC  X(10).

      * RESULT FORMS
         03  DTE-GNUM                  PIC S9(09)   BINARY.
         03  DTE-GNUM-2                PIC S9(09)   BINARY.
         03  DTE-TOTD                  PIC S9(09)   BINARY.
         03  DTE-JUDA                  PIC  9(03).
         03  DTE-LEAP-SWITCH           PIC  X(01).
           88  DTE-LEAP-YEAR                          VALUE 'Y'.
         03  DTE-MONTHS                PIC S9(04)   BINARY.
         03  DTE-CLOSE-SWITCH          PIC  X(01).
           88  DTE-DATES-ARE-CLOSE                    VALUE 'Y'.
