      ******************************************************************
      *    RTCMAN  -  RETURN CODE MANAGER PARAMETER BLOCK.             *
      *    COPIED INTO WORKING-STORAGE BY EVERY DRIVER AND CALLED      *
      *    WHENEVER A STEP NEEDS TO ABORT THE REST OF THE RUN WITHOUT  *
      *    UNWINDING EVERY PERFORM BY HAND.  RTCMAN ITSELF IS A SHOP   *
      *    UTILITY MAINTAINED OUTSIDE THIS SUITE - SEE THE SYSTEM      *
      *    PROGRAMMING LIBRARY.                                        *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER.                                *
      ******************************************************************

       01  RTCMAN-PARMS.
         03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
         03  RTC-REQUEST               PIC  X(01).
           88  RTC-REQUEST-CONTINUE                  VALUE 'C'.
           88  RTC-REQUEST-FINISH                    VALUE 'F'.
           88  RTC-REQUEST-ABORT                     VALUE 'A'.
