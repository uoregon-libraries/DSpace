      ******************************************************************
      *    CDMTABW  -  IN-MEMORY EPERSON ID -> CREATE-DATE MAP.        *
      *    BUILT AND CACHED BY ACCTCRMN (RECEIVED IN ITS LINKAGE       *
      *    SECTION SO THE SAME TABLE IS VISIBLE TO WHICHEVER DRIVER    *
      *    CALLED IT) AND PASSED ON THE USING LIST BY ACCTCRSY,        *
      *    ACCTDSBL AND ACCTPRGE ALONGSIDE ACCTCRMN-PARMS.             *
      ******************************************************************
      * 05/10/2021 DLC ORIGINAL MEMBER, SPLIT OUT OF CDMAPFIL SO THE   *
      *                MAP COULD BE PASSED BY REFERENCE INSTEAD OF     *
      *                EACH PROGRAM GETTING ITS OWN PRIVATE COPY       *
      *                (REQ #21-0151, FOLLOW-UP).                      *
      ******************************************************************

       01  CDM-TABLE-CONTROL.
         03  CDM-ENTRY-COUNT           PIC S9(05)   BINARY VALUE ZERO.
         03  CDM-ENTRY                               OCCURS 5000 TIMES.
           05  CDM-EPERSON-ID          PIC  9(09).
           05  CDM-CREATE-DATE         PIC  X(10).
           05  CDM-CREATE-PARTS REDEFINES CDM-CREATE-DATE.
             07  CDM-CD-MM             PIC  X(02).
             07                        PIC  X(01).
             07  CDM-CD-DD             PIC  X(02).
             07                        PIC  X(01).
             07  CDM-CD-YY             PIC  X(04).
           05  CDM-FROM-TSV-SWITCH     PIC  X(01).
             88  CDM-FROM-TSV                         VALUE 'Y'.
             88  CDM-DEFAULTED-TODAY                  VALUE 'N'.
