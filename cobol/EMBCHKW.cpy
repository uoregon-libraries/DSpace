      ******************************************************************
      *    EMBCHKW  -  EMBCHKMN CALL PARAMETER BLOCK.                  *
      *    THE CALLING DRIVER MOVES ONE ITEMMSTR-RECORD INTO           *
      *    EMBCHK-ITEM, CALLS EMBCHKMN, AND GETS BACK A PASS/FAIL      *
      *    FLAG, A SEVERITY-TAGGED FINDING LIST, AND THE TWO DATES     *
      *    (METADATA / PUBLIC-ACCESS) THE RECONCILER AND TSV LISTER    *
      *    BOTH NEED.                                                  *
      ******************************************************************
      * 03/15/2021 DLC ORIGINAL MEMBER.                                *
      * 03/29/2021 DLC RAISED EMBCHK-MSG-ENTRY FROM 12 TO 40 - A SIX-  *
      *                BUNDLE ITEM WITH EVERY BITSTREAM UNPROTECTED    *
      *                COULD OVERFLOW THE OLD TABLE (REQ #21-0106).    *
      ******************************************************************

       COPY ITEMMSTR REPLACING ITEMMSTR-RECORD BY EMBCHK-ITEM-DATA.

       01  EMBCHKMN-PARMS.
         03  EMBCHK-RETN                PIC S9(04)   BINARY VALUE ZERO.
           88  EMBCHK-REQUEST-COMPLETED               VALUE ZERO.

         03  EMBCHK-PASS-SWITCH         PIC  X(01).
           88  EMBCHK-AUDIT-PASSED                    VALUE 'T'.
           88  EMBCHK-AUDIT-FAILED                    VALUE 'F'.

         03  EMBCHK-METADATA-DATE       PIC  X(10).
         03  EMBCHK-PUBLIC-DATE         PIC  X(10).
         03  EMBCHK-PUBLIC-DATE-KNOWN   PIC  X(01).
           88  EMBCHK-PUBLIC-DATE-IS-KNOWN            VALUE 'Y'.
         03  EMBCHK-PROTECTED-SWITCH    PIC  X(01).
           88  EMBCHK-ITEM-IS-PROTECTED               VALUE 'T'.

         03  EMBCHK-MSG-COUNT           PIC  9(02)   VALUE ZERO.
         03  EMBCHK-MSG-ENTRY                         OCCURS 40 TIMES.
           05  EMBCHK-MSG-SEVERITY      PIC  X(05).
             88  EMBCHK-SEV-ERROR                      VALUE 'ERROR'.
             88  EMBCHK-SEV-WARN                       VALUE 'WARN'.
             88  EMBCHK-SEV-INFO                       VALUE 'INFO'.
           05  EMBCHK-MSG-TEXT          PIC  X(60).
