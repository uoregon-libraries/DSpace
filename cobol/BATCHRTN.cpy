      ******************************************************************
      *    BATCHRTN  -  COMMON BATCH JOB TERMINATION BOILERPLATE       *
      *    COPIED INTO THE B20-TERMINATION PARAGRAPH OF EVERY          *
      *    REPOSITORY MAINTENANCE BATCH DRIVER.  STAMPS THE END-OF-RUN *
      *    BANNER AND PROPAGATES RTC-CODE TO THE JOB'S RETURN-CODE.    *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER - PULLED OUT OF IESCNTLR SO     *
      *                EVERY BATCH DRIVER ENDS THE SAME WAY.           *
      * 08/30/2022 DLC RC=16 ABORT MESSAGE ADDED (REQ #22-0317, TSV    *
      *                PARSE FAILURES WERE ENDING SILENT WITH RC=0).  *
      ******************************************************************

           MOVE RTC-CODE               TO RETURN-CODE.

           EVALUATE RTC-CODE
             WHEN ZERO
               DISPLAY THIS-PGM ' END  RC=00'
                                     UPON PRINTER
             WHEN 4
               DISPLAY THIS-PGM ' END  RC=04 - WARNINGS ISSUED'
                                     UPON PRINTER
             WHEN OTHER
               DISPLAY THIS-PGM ' END  RC=' RTC-CODE ' - JOB ABORTED'
                                     UPON PRINTER
           END-EVALUATE.
