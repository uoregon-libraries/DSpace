      ******************************************************************
      *    EPERSONF  -  EPERSON MASTER RECORD.  ACCESS DYNAMIC         *
      *    INDEXED BY EP-ID SO EACH DRIVER CAN EITHER SCAN IN ID       *
      *    ORDER OR GO STRAIGHT AT ONE ACCOUNT (E.G. FOR REWRITE).     *
      ******************************************************************
      * 04/12/2021 DLC ORIGINAL MEMBER.                                *
      ******************************************************************

       01  EPERSONF-RECORD.
         03  EP-KEY.
           05  EP-ID                   PIC  9(09).
         03  EP-EMAIL                  PIC  X(64).
         03  EP-LAST-ACTIVE            PIC  X(10).
         03  EP-LAST-ACTIVE-PARTS REDEFINES EP-LAST-ACTIVE.
           05  EP-LA-CCYY              PIC  X(04).
           05                          PIC  X(01).
           05  EP-LA-MM                PIC  X(02).
           05                          PIC  X(01).
           05  EP-LA-DD                PIC  X(02).
         03  EP-CAN-LOGIN               PIC  X(01).
           88  EP-LOGIN-ENABLED                       VALUE 'T'.
           88  EP-LOGIN-DISABLED                      VALUE 'F'.
         03  EP-GROUP-COUNT             PIC  9(05).
         03  EP-DELETE-CONSTRAINT-COUNT PIC  9(03).
         03  FILLER                     PIC  X(12).
