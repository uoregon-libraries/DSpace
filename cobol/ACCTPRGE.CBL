      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    ACCTPRGE.
       AUTHOR.        S J PELLETIER.
       DATE-WRITTEN.  JUNE 1992.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       PURGES OR SOFT-DISABLES EPERSON ACCOUNTS THAT
      *               LOOK LONG-ABANDONED, JUDGED BY THE CREATE-DATE
      *               MAP (WHICH DOUBLES HERE AS A LAST-ACTIVITY
      *               APPROXIMATION - SEE ACCTCRMN).  AN ACCOUNT WITH
      *               NO DELETE CONSTRAINTS AND NO GROUP MEMBERSHIP IS
      *               HARD-DELETED OUTRIGHT; OTHERWISE THE ROW STAYS
      *               AND WE JUST TURN LOGIN OFF.  GROUP MEMBERS ARE
      *               NEVER HARD-DELETED.

      * CHANGE HISTORY ------------------------------------------------
      * 06/02/1992 SJP ORIGINAL PROGRAM.
      * 09/09/1998 SJP Y2K REVIEW - NO CHANGE REQUIRED.
      * 05/11/2021 SJP ADDED THE SYNTHETIC GROUP-MEMBERSHIP CONSTRAINT
      *                SO GROUP MEMBERS ARE LEFT IN PLACE INSTEAD OF
      *                HARD-DELETED (REQ #21-0158).
      * 06/02/2021 SJP SPLIT THE C00 AND D00 INLINE PERFORM LOOPS OUT
      *                TO THEIR OWN PARAGRAPHS - SITE STANDARD IS
      *                PERFORM ... THRU ... EXIT, NOT INLINE
      *                END-PERFORM (REQ #21-0166).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.
           SELECT RUNCTL-FILE     ASSIGN TO RUNCTL
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE1-STAT.

           SELECT GRPCNTF-FILE    ASSIGN TO GRPCNTF
                                   ORGANIZATION IS LINE SEQUENTIAL
                                   FILE STATUS IS FILE2-STAT.

           SELECT EPERSONF-FILE   ASSIGN TO EPERSONF
                                   ORGANIZATION IS INDEXED
                                   ACCESS IS DYNAMIC
                                   RECORD KEY IS EP-ID
                                   FILE STATUS IS FILE3-STAT FILE3-FDBK.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  RUNCTL-FILE
           LABEL RECORDS ARE STANDARD.
       01  RUNCTL-RECORD.
         03  RUNCTL-PURGE-THRESH       PIC  X(10).
         03  FILLER                    PIC  X(10).

       FD  GRPCNTF-FILE
           LABEL RECORDS ARE STANDARD.
       01  GRPCNTF-LINE                PIC  X(20).

       FD  EPERSONF-FILE
           LABEL RECORDS ARE STANDARD.
           COPY EPERSONF.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'ACCTPRGE'.

         03  WS-TODAY-GNUM             PIC S9(09)   BINARY.
         03  WS-THRESHOLD-DATE         PIC  X(10)   VALUE SPACES.
         03  WS-FLOOR-SWITCH           PIC  X(01)   VALUE 'N'.
           88  WS-FLOOR-VIOLATED                       VALUE 'Y'.

         03  WS-CAND-CCYY              PIC  X(04).
         03  WS-CAND-MM                PIC  X(02).
         03  WS-CAND-DD                PIC  X(02).
         03  WS-CAND-ISO               PIC  X(10).

         03  WS-CONSTRAINT-TOTAL       PIC S9(05)   BINARY.
         03  WS-GROUP-FOUND-SWITCH     PIC  X(01)   VALUE 'N'.
           88  WS-EPERSON-HAS-GROUP                   VALUE 'Y'.
         03  WS-PL-TEXT                PIC  X(100)  VALUE SPACES.

         03  CSUB                      PIC S9(05)   BINARY.
         03  GSUB                      PIC S9(05)   BINARY.

       COPY GRPCNTF.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

       COPY ACCTCRW.

       COPY CDMTABW.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           PERFORM C00-PURGE-ELIGIBLE-ACCOUNTS THRU C09-EXIT.

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION - READ RUNCTL (-u THRESHOLD REQUIRED), THEN  *
      *    STEP 1 (GROUP-MEMBERSHIP-COUNT MAP) AND STEP 2 (CREATE-DATE *
      *    MAP, DATA SOURCE ONLY - NOT REWRITTEN).                     *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           OPEN INPUT RUNCTL-FILE.
           IF  FILE1-STAT NOT = '00'
               DISPLAY '*** ACCTPRGE - RUNCTL NOT FOUND - NO -u '
                       'THRESHOLD SUPPLIED - ABORTING ***' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.
           READ RUNCTL-FILE
               AT END MOVE SPACES      TO RUNCTL-RECORD
           END-READ.
           CLOSE RUNCTL-FILE.

           IF  RUNCTL-PURGE-THRESH = SPACES
               DISPLAY '*** ACCTPRGE - NO -u THRESHOLD WAS SUPPLIED - '
                       'ABORTING ***' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           PERFORM B12-LOAD-GROUP-COUNT-MAP THRU B12-EXIT.

           SET  ACCTCR-DEFAULT-TO-TODAY TO TRUE.
           CALL ACCTCRMN             USING ACCTCRMN-PARMS
                                            CDM-TABLE-CONTROL.
           IF  ACCTCR-REQUEST-FATAL
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           OPEN I-O EPERSONF-FILE.
           SET  FUNC-OPEN              TO TRUE.
           MOVE 3                      TO VSUB.
           COPY VSMSTATP.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    STEP 1 - ONE ROW PER EPERSON ID WITH AT LEAST ONE GROUP     *
      *    MEMBERSHIP.  A MISSING FILE IS TOLERATED - STARTS EMPTY,    *
      *    MEANING NOBODY IS EXEMPTED ON THAT GROUND.                  *
      ******************************************************************
       B12-LOAD-GROUP-COUNT-MAP.

           MOVE ZERO                  TO GRP-ENTRY-COUNT.

           OPEN INPUT GRPCNTF-FILE.
           IF  FILE2-STAT NOT = '00'
               GO TO B12-EXIT
           END-IF.

           PERFORM C90-READ-ONE-GRPCNTF THRU C90-EXIT
             UNTIL FILE2-STAT NOT = '00'.

           CLOSE GRPCNTF-FILE.

       B12-EXIT.
           EXIT.

       C90-READ-ONE-GRPCNTF.

           READ GRPCNTF-FILE INTO GRPCNTF-RECORD
               AT END
                   MOVE '10'            TO FILE2-STAT
                   GO TO C90-EXIT
           END-READ.

           IF  GRP-ENTRY-COUNT < 5000
               ADD  1                   TO GRP-ENTRY-COUNT
               MOVE GRP-ENTRY-COUNT      TO GSUB
               MOVE GRP-EPERSON-ID       TO GRP-TBL-EPERSON-ID(GSUB)
               MOVE GRP-MEMBERSHIP-COUNT TO GRP-TBL-COUNT(GSUB)
           END-IF.

       C90-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION                                                 *
      ******************************************************************
       B20-TERMINATION.

           CLOSE EPERSONF-FILE.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    STEP 3 - PURGE BY CREATE-DATE THRESHOLD.  SAFETY FLOOR      *
      *    REFUSES THE WHOLE RUN, NOT JUST ONE STEP, WHEN VIOLATED.    *
      *    SCAN THE CREATE-DATE MAP (STANDS IN FOR LAST-ACTIVITY HERE) *
      *    FOR EVERY ENTRY BEFORE THE THRESHOLD.                       *
      ******************************************************************
       C00-PURGE-ELIGIBLE-ACCOUNTS.

           MOVE RUNCTL-PURGE-THRESH    TO WS-THRESHOLD-DATE.
           PERFORM S00-SAFETY-FLOOR-CHECK THRU S09-EXIT.
           IF  WS-FLOOR-VIOLATED
               DISPLAY THIS-PGM ': -u THRESHOLD IS WITHIN THE 3-MONTH '
                       'SAFETY FLOOR - ABORTING' UPON PRINTER
               MOVE 16                 TO RTC-CODE
               SET  RTC-REQUEST-ABORT  TO TRUE
               CALL RTCMAN           USING RTCMAN-PARMS
           END-IF.

           MOVE WS-THRESHOLD-DATE      TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT   TO TRUE.
           CALL DTEMAN               USING DTEMAN-PARMS.
           MOVE DTE-GNUM                TO DTE-GNUM-2.

           PERFORM C05-CHECK-ONE-MAP-ENTRY THRU C05-EXIT
             VARYING CSUB FROM 1 BY 1 UNTIL CSUB > CDM-ENTRY-COUNT.

       C09-EXIT.
           EXIT.

      /*****************************************************************
      *    TEST ONE CREATE-DATE MAP ENTRY AGAINST THE PURGE THRESHOLD  *
      *    AND PURGE THE OWNING ACCOUNT WHEN IT IS OLDER.              *
      ******************************************************************
       C05-CHECK-ONE-MAP-ENTRY.

           MOVE CDM-CD-YY(CSUB)          TO WS-CAND-CCYY.
           MOVE CDM-CD-MM(CSUB)          TO WS-CAND-MM.
           MOVE CDM-CD-DD(CSUB)          TO WS-CAND-DD.
           PERFORM F00-BUILD-ISO-FROM-PARTS THRU F09-EXIT.
           MOVE WS-CAND-ISO              TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT     TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.
           IF  DTE-GNUM < DTE-GNUM-2
               MOVE CDM-EPERSON-ID(CSUB) TO EP-ID
               READ EPERSONF-FILE KEY IS EP-ID
                   INVALID KEY
                       MOVE '23'        TO FILE3-STAT
               END-READ
               IF  FILE3-STAT = '00'
                   PERFORM D00-PURGE-ONE-ACCOUNT THRU D09-EXIT
               END-IF
           END-IF.

       C05-EXIT.
           EXIT.

      /*****************************************************************
      *    PER-ACCOUNT PURGE RULE - COMPUTE CONSTRAINTS, ADD THE       *
      *    SYNTHETIC GROUP-MEMBERSHIP CONSTRAINT, THEN EITHER HARD-    *
      *    DELETE (ZERO CONSTRAINTS) OR SOFT-DISABLE (ONE OR MORE).    *
      ******************************************************************
       D00-PURGE-ONE-ACCOUNT.

           MOVE EP-DELETE-CONSTRAINT-COUNT TO WS-CONSTRAINT-TOTAL.

           MOVE 'N'                    TO WS-GROUP-FOUND-SWITCH.
           PERFORM D05-CHECK-ONE-GROUP-ENTRY THRU D05-EXIT
             VARYING GSUB FROM 1 BY 1 UNTIL GSUB > GRP-ENTRY-COUNT.
           IF  WS-EPERSON-HAS-GROUP
               ADD  1                  TO WS-CONSTRAINT-TOTAL
           END-IF.

           MOVE SPACES                 TO WS-PL-TEXT.
           IF  WS-CONSTRAINT-TOTAL = ZERO
               IF  WITH-UPDATES
                   DELETE EPERSONF-FILE RECORD
                   SET  FUNC-DELETE         TO TRUE
                   MOVE 3                   TO VSUB
                   COPY VSMSTATP
                   STRING 'DEBUG - '          DELIMITED BY SIZE
                          EP-ID               DELIMITED BY SIZE
                          ' - HARD-DELETED (NO CONSTRAINTS)'
                                              DELIMITED BY SIZE
                              INTO WS-PL-TEXT
               ELSE
                   STRING 'DEBUG - '          DELIMITED BY SIZE
                          EP-ID               DELIMITED BY SIZE
                          ' - WOULD HARD-DELETE (DRY RUN)'
                                              DELIMITED BY SIZE
                              INTO WS-PL-TEXT
               END-IF
           ELSE
               IF  EP-LOGIN-DISABLED
                   GO TO D09-EXIT
               END-IF
               IF  WITH-UPDATES
                   SET  EP-LOGIN-DISABLED  TO TRUE
                   REWRITE EPERSONF-RECORD
                   SET  FUNC-REWRITE       TO TRUE
                   MOVE 3                  TO VSUB
                   COPY VSMSTATP
                   STRING 'DEBUG - '          DELIMITED BY SIZE
                          EP-ID               DELIMITED BY SIZE
                          ' - CONSTRAINED, LOGIN DISABLED INSTEAD'
                                              DELIMITED BY SIZE
                              INTO WS-PL-TEXT
               ELSE
                   STRING 'DEBUG - '          DELIMITED BY SIZE
                          EP-ID               DELIMITED BY SIZE
                          ' - WOULD DISABLE LOGIN, CONSTRAINED (DRY RUN)'
                                              DELIMITED BY SIZE
                              INTO WS-PL-TEXT
               END-IF
           END-IF.
           DISPLAY WS-PL-TEXT UPON CONSOLE.

       D09-EXIT.
           EXIT.

      /*****************************************************************
      *    TEST ONE GROUP-MEMBERSHIP TABLE ENTRY FOR A MATCH ON THE   *
      *    EPERSON ID CURRENTLY BEING PURGED.                          *
      ******************************************************************
       D05-CHECK-ONE-GROUP-ENTRY.

           IF  GRP-TBL-EPERSON-ID(GSUB) = EP-ID
           AND GRP-TBL-COUNT(GSUB) NOT = ZERO
               MOVE 'Y'                  TO WS-GROUP-FOUND-SWITCH
           END-IF.

       D05-EXIT.
           EXIT.

      /*****************************************************************
      *    SAFETY FLOOR - REFUSE IF THRESHOLD + 3 MONTHS IS STILL IN   *
      *    THE FUTURE RELATIVE TO "NOW."                               *
      ******************************************************************
       S00-SAFETY-FLOOR-CHECK.

           SET  DTE-REQUEST-CURRENT-DATE TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.
           MOVE DTE-GNUM                 TO WS-TODAY-GNUM.

           MOVE WS-THRESHOLD-DATE       TO DTE-ISO-DATE.
           SET  DTE-REQUEST-ISO-EDIT     TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.

           MOVE 3                       TO DTE-MONTHS.
           SET  DTE-REQUEST-ADD-MONTHS   TO TRUE.
           CALL DTEMAN                 USING DTEMAN-PARMS.

           MOVE 'N'                     TO WS-FLOOR-SWITCH.
           IF  DTE-GNUM NOT < WS-TODAY-GNUM
               MOVE 'Y'                 TO WS-FLOOR-SWITCH
           END-IF.

       S09-EXIT.
           EXIT.

      /*****************************************************************
      *    BUILD AN ISO yyyy-mm-dd SCRATCH DATE FROM CCYY/MM/DD PARTS. *
      ******************************************************************
       F00-BUILD-ISO-FROM-PARTS.

           MOVE SPACES                 TO WS-CAND-ISO.
           MOVE WS-CAND-CCYY           TO WS-CAND-ISO(1:4).
           MOVE '-'                    TO WS-CAND-ISO(5:1).
           MOVE WS-CAND-MM             TO WS-CAND-ISO(6:2).
           MOVE '-'                    TO WS-CAND-ISO(8:1).
           MOVE WS-CAND-DD             TO WS-CAND-ISO(9:2).

       F09-EXIT.
           EXIT.
