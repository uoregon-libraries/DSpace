      ******************************************************************
      *    ITEMMSTR  -  REPOSITORY ITEM MASTER RECORD.                 *
      *    ONE RECORD PER ITEM, CARRYING ITS OWN READ-POLICY LIST,     *
      *    ITS BUNDLES, AND EACH BUNDLE'S BITSTREAMS AND THEIR READ    *
      *    POLICIES.  KEYED BY ITEM-HANDLE (ACCESS DYNAMIC INDEXED).   *
      *    THIS IS THE FLATTENED BATCH-EXTRACT VIEW OF THE REPOSITORY  *
      *    ITEM/BUNDLE/BITSTREAM/RESOURCEPOLICY TABLES - NOT THE       *
      *    REPOSITORY'S OWN RELATIONAL LAYOUT.                         *
      ******************************************************************
      * 03/08/2021 DLC ORIGINAL MEMBER FOR THE EMBARGO AUDIT SUITE.    *
      * 03/22/2021 DLC ADDED ITEM-LEVEL POLICY LIST - THE EMBARGO      *
      *                POLICY EVALUATOR NEEDS THE ITEM'S OWN READ      *
      *                POLICIES, NOT JUST ITS BUNDLES' (REQ #21-0101). *
      * 04/05/2021 DLC WIDENED BITSTREAM-NAME TO X(128) TO MATCH THE   *
      *                REPOSITORY'S WIDEST BITSTREAM FILENAME.         *
      ******************************************************************

       01  ITEMMSTR-RECORD.
         03  ITEM-KEY.
           05  ITEM-HANDLE             PIC  X(64).
         03  ITEM-ID                   PIC  9(09).
         03  OWNING-COLLECTION-HANDLE  PIC  X(64).
         03  EMBARGO-METADATA-DATE     PIC  X(10).
         03  EMBARGO-META-PARTS REDEFINES EMBARGO-METADATA-DATE.
           05  EMD-CCYY                PIC  X(04).
           05                          PIC  X(01).
           05  EMD-MM                  PIC  X(02).
           05                          PIC  X(01).
           05  EMD-DD                  PIC  X(02).
         03  EMBARGO-PROTECTED-FLAG    PIC  X(01).
           88  EMBARGO-IS-PROTECTED                  VALUE 'T'.
           88  EMBARGO-NOT-PROTECTED                 VALUE 'F'.
         03  ITEM-POLICY-COUNT         PIC  9(01)   VALUE ZERO.
         03  ITEM-POLICY-ENTRY                       OCCURS 3 TIMES.
           05  IP-GROUP-ID             PIC  9(09).
           05  IP-GROUP-NAME           PIC  X(32).
             88  IP-IS-ANONYMOUS                      VALUE 'ANONYMOUS'.
             88  IP-IS-UO-ONLY                        VALUE 'UO ONLY'.
           05  IP-START-DATE           PIC  X(10).
           05  IP-START-PARTS REDEFINES IP-START-DATE.
             07  IP-SD-CCYY            PIC  X(04).
             07                        PIC  X(01).
             07  IP-SD-MM              PIC  X(02).
             07                        PIC  X(01).
             07  IP-SD-DD              PIC  X(02).

         03  BUNDLE-COUNT              PIC  9(02)   VALUE ZERO.
         03  BUNDLE-ENTRY                            OCCURS 6 TIMES.
           05  BUNDLE-ID               PIC  9(09).
           05  BUNDLE-NAME             PIC  X(32).
             88  BUNDLE-IS-LICENSE                    VALUE 'LICENSE'.
             88  BUNDLE-IS-METADATA                   VALUE 'METADATA'.
             88  BUNDLE-IS-CCLICENSE                  VALUE 'CC-LICENSE'.
             88  BUNDLE-IS-TEXT                       VALUE 'TEXT'.
             88  BUNDLE-IS-THUMBNAIL                  VALUE 'THUMBNAIL'.
             88  BUNDLE-IS-ORIGINAL                   VALUE 'ORIGINAL'.

           05  BUNDLE-POLICY-COUNT     PIC  9(01)   VALUE ZERO.
           05  BUNDLE-POLICY-ENTRY                   OCCURS 3 TIMES.
             07  BP-GROUP-ID           PIC  9(09).
             07  BP-GROUP-NAME         PIC  X(32).
               88  BP-IS-ANONYMOUS                    VALUE 'ANONYMOUS'.
               88  BP-IS-UO-ONLY                      VALUE 'UO ONLY'.
             07  BP-START-DATE         PIC  X(10).
             07  BP-START-PARTS REDEFINES BP-START-DATE.
               09  BP-SD-CCYY          PIC  X(04).
               09                      PIC  X(01).
               09  BP-SD-MM            PIC  X(02).
               09                      PIC  X(01).
               09  BP-SD-DD            PIC  X(02).

           05  BITSTREAM-COUNT         PIC  9(02)   VALUE ZERO.
           05  BITSTREAM-ENTRY                       OCCURS 8 TIMES.
             07  BITSTREAM-ID          PIC  9(09).
             07  BITSTREAM-NAME        PIC  X(128).
             07  BITSTREAM-POLICY-COUNT
                                       PIC  9(01)   VALUE ZERO.
             07  BITSTREAM-POLICY-ENTRY              OCCURS 3 TIMES.
               09  TP-GROUP-ID         PIC  9(09).
               09  TP-GROUP-NAME       PIC  X(32).
                 88  TP-IS-ANONYMOUS                  VALUE 'ANONYMOUS'.
                 88  TP-IS-UO-ONLY                    VALUE 'UO ONLY'.
               09  TP-START-DATE       PIC  X(10).
               09  TP-START-PARTS REDEFINES TP-START-DATE.
                 11  TP-SD-CCYY        PIC  X(04).
                 11                    PIC  X(01).
                 11  TP-SD-MM          PIC  X(02).
                 11                    PIC  X(01).
                 11  TP-SD-DD          PIC  X(02).
             07  FILLER                PIC  X(08).

         03  FILLER                    PIC  X(20).
