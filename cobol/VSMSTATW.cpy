      ******************************************************************
      *    VSMSTATW  -  COMMON VSAM/LINE-SEQUENTIAL FILE STATUS        *
      *    WORKING STORAGE.  COPIED ONCE PER DRIVER.  SIZED FOR THE    *
      *    LARGEST FILE SET IN THE REPOSITORY MAINTENANCE SUITE (5);   *
      *    A DRIVER WITH FEWER FILES SIMPLY LEAVES THE UNUSED          *
      *    ENTRIES AT STAT-TOTL AND BELOW UNTOUCHED.                   *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER.                                *
      * 05/14/2019 DLC WIDENED TABLE FROM 3 TO 5 ENTRIES FOR BSTCNTL   *
      *                AND VUSERID ADD-ONS.                            *
      * 04/19/2021 DLC ADDED VSAM-KEYN NUMERIC REDEFINE FOR EPERSON/   *
      *                ITEM-HANDLE NUMERIC-KEY COMPARES.                *
      ******************************************************************

       01  FILE1-STAT                  PIC  X(02).
       01  FILE1-FDBK                  PIC  X(06).
       01  FILE2-STAT                  PIC  X(02).
       01  FILE2-FDBK                  PIC  X(06).
       01  FILE3-STAT                  PIC  X(02).
       01  FILE3-FDBK                  PIC  X(06).
       01  FILE4-STAT                  PIC  X(02).
       01  FILE4-FDBK                  PIC  X(06).
       01  FILE5-STAT                  PIC  X(02).
       01  FILE5-FDBK                  PIC  X(06).

       01  STAT-TOTL                   PIC S9(04)   BINARY VALUE 1.
       01  VSUB                        PIC S9(04)   BINARY VALUE 1.

       01  VSAM-STATUS-TABLE.
         03  VSAM-STATUS-ENTRY                       OCCURS 5 TIMES.
           05  VSAM-FILE                PIC  X(08).
           05  VSAM-KEYL                PIC S9(04)   BINARY.
           05  VSAM-KEYD                PIC  X(64).
           05  VSAM-KEYN   REDEFINES VSAM-KEYD
                                        PIC  9(09).
           05  VSAM-STAT                PIC  X(02).
           05  VSAM-FDBK                PIC  X(06).
           05  VSAM-FDBK-NUM REDEFINES VSAM-FDBK
                                        PIC  9(06).
           05  VSAM-FUNC                PIC  X(01).
             88  FUNC-OPEN                            VALUE 'O'.
             88  FUNC-CLOSE                           VALUE 'C'.
             88  FUNC-START                           VALUE 'S'.
             88  FUNC-READ                            VALUE 'R'.
             88  FUNC-READNEXT                        VALUE 'N'.
             88  FUNC-READUPD                         VALUE 'U'.
             88  FUNC-REWRITE                         VALUE 'W'.
             88  FUNC-WRITE                           VALUE 'A'.
             88  FUNC-DELETE                          VALUE 'D'.
           05  VSAM-COND                PIC  X(01).
             88  STAT-NORMAL                          VALUE '1'.
             88  STAT-NOTFND                          VALUE '2'.
             88  STAT-EOFILE                          VALUE '3'.
             88  STAT-ERROR                           VALUE '9'.
