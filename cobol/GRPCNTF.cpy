      ******************************************************************
      *    GRPCNTF  -  EPERSONGROUP2EPERSON MEMBERSHIP COUNT FILE.     *
      *    ONE RECORD PER EPERSON THAT HOLDS AT LEAST ONE GROUP        *
      *    MEMBERSHIP (SELECT COUNT(*) ... GROUP BY eperson_id ON      *
      *    THE REPOSITORY SIDE).  ACCTPRGE LOADS THIS INTO GRP-TABLE   *
      *    ONCE PER RUN SO THE HARD-DELETE-VS-DISABLE DECISION NEVER   *
      *    HAS TO GO BACK TO THE FILE A SECOND TIME.                   *
      ******************************************************************
      * 04/12/2021 DLC ORIGINAL MEMBER.                                *
      ******************************************************************

       01  GRPCNTF-RECORD.
         03  GRP-KEY.
           05  GRP-EPERSON-ID          PIC  9(09).
         03  GRP-MEMBERSHIP-COUNT      PIC  9(05).
         03  FILLER                    PIC  X(06).

       01  GRP-TABLE-CONTROL.
         03  GRP-ENTRY-COUNT           PIC S9(05)   BINARY VALUE ZERO.
         03  GRP-ENTRY                              OCCURS 5000 TIMES.
           05  GRP-TBL-EPERSON-ID      PIC  9(09).
           05  GRP-TBL-COUNT           PIC  9(05).
