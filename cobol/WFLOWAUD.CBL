      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    WFLOWAUD.
       AUTHOR.        S J PELLETIER.
       DATE-WRITTEN.  MAY 1992.
       DATE-COMPILED.
       INSTALLATION.  LIBRARY SYSTEMS DEVELOPMENT.
       SECURITY.      BATCH.
      *REMARKS.       SCANS COMMUNITIES AND COLLECTIONS FOR WORKFLOW-
      *               ROLE PROBLEMS - E.G. AN INACTIVE USER LEFT AS THE
      *               SOLE REVIEWER OR APPROVER ON A COLLECTION OR
      *               COMMUNITY.  THE -v SWITCH IS ACCEPTED BUT THE
      *               AUDIT RULE ITSELF HAS NEVER BEEN SPECIFIED BY
      *               THE OWNING DEPARTMENT; C00-AUDIT ONLY ACQUIRES
      *               AND RELEASES THE REPOSITORY CONTEXT UNTIL THAT
      *               RULE COMES DOWN FROM THEM.  DO NOT GUESS AT IT.

      * CHANGE HISTORY ------------------------------------------------
      * 05/18/1992 SJP ORIGINAL PROGRAM - SCAFFOLD ONLY, PER REQUEST OF
      *                LIBRARY SYSTEMS - THE WORKFLOW-ROLE RULE WAS NOT
      *                YET DEFINED AT ORIGINAL WRITE-UP.
      * 09/09/1998 SJP Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
      *                CHANGE REQUIRED.
      * 05/12/2021 SJP CONFIRMED WITH LIBRARY SYSTEMS THAT THE RULE IS
      *                STILL UNWRITTEN - LEFT C00-AUDIT AS A NO-OP PER
      *                THEIR INSTRUCTION, DID NOT INVENT ONE (REQ
      *                #21-0151).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER
           UPSI-7 ON STATUS IS WITH-UPDATES
           UPSI-6 ON STATUS IS VERBOSE-REQUESTED.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'WFLOWAUD'.

         03  WS-CONTEXT-SWITCH         PIC  X(01)   VALUE 'N'.
           88  WS-CONTEXT-IS-OPEN                     VALUE 'Y'.

      * -v IS ACCEPTED (VERBOSE-REQUESTED ABOVE) BUT UNUSED BELOW - THE
      * AUDIT BODY PRODUCES NO FINDINGS TO BE VERBOSE ABOUT YET.

       COPY VSMSTATW.

       COPY RTCMAN.

       COPY DTEMAN.

       COPY DATEWORK.

      ******************************************************************
      *    PROCEDURE DIVISION                                          *
      ******************************************************************
       PROCEDURE DIVISION.

       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B19-EXIT.

           PERFORM C00-AUDIT THRU C09-EXIT.

           PERFORM B20-TERMINATION THRU B29-EXIT.

           STOP RUN.

      /*****************************************************************
      *    INITIALIZATION - ACQUIRE THE REPOSITORY CONTEXT.            *
      ******************************************************************
       B10-INITIALIZATION.

           COPY BATCHINI.

           SET  WS-CONTEXT-IS-OPEN      TO TRUE.

       B19-EXIT.
           EXIT.

      /*****************************************************************
      *    TERMINATION - RELEASE THE REPOSITORY CONTEXT.               *
      ******************************************************************
       B20-TERMINATION.

           MOVE 'N'                    TO WS-CONTEXT-SWITCH.

           COPY BATCHRTN.

       B29-EXIT.
           EXIT.

      /*****************************************************************
      *    THE AUDIT ITSELF - INTENTIONALLY NO-OP.  THE RULE "AN        *
      *    INACTIVE USER IS THE SOLE REVIEWER OR APPROVER FOR A         *
      *    COLLECTION OR COMMUNITY" HAS NEVER BEEN WRITTEN DOWN BY      *
      *    LIBRARY SYSTEMS IN A FORM WE CAN CODE AGAINST - SEE REMARKS  *
      *    ABOVE.  THIS PARAGRAPH STAYS EMPTY UNTIL THAT COMES DOWN.    *
      *    DO NOT ADD LOGIC HERE WITHOUT A REQUEST NUMBER ATTACHED.     *
      ******************************************************************
       C00-AUDIT.

           CONTINUE.

       C09-EXIT.
           EXIT.
