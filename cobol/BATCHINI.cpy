      ******************************************************************
      *    BATCHINI  -  COMMON BATCH JOB START-UP BOILERPLATE          *
      *    COPIED INTO THE B10-INITIALIZATION PARAGRAPH OF EVERY       *
      *    REPOSITORY MAINTENANCE BATCH DRIVER.  SETS UP THE RETURN-   *
      *    CODE SWITCH, STAMPS THE RUN DATE/TIME, AND BANNERS THE RUN. *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER - PULLED OUT OF IESCNTLR SO     *
      *                EVERY BATCH DRIVER STAMPS THE SAME WAY.         *
      * 04/19/2021 DLC ADDED WITH-UPDATES ECHO LINE FOR THE EMBARGO    *
      *                AND EPERSON JOBS (UPSI-7 REPORT-ONLY/UPDATE).   *
      ******************************************************************

           MOVE ZERO                   TO RTC-CODE.
           SET  STAT-NORMAL(1)         TO TRUE.

           SET  DTE-REQUEST-CURRENT-DATE
                                       TO TRUE.
           CALL DTEMAN              USING DTEMAN-PARMS.
           MOVE DTE-CCYYMMDD           TO WS-RUN-DATE.

           DISPLAY THIS-PGM ' START ' WS-RUN-DATE
                                     UPON PRINTER.
           IF  WITH-UPDATES
               DISPLAY THIS-PGM ': RUNNING WITH UPDATES'
                                     UPON CONSOLE
           ELSE
               DISPLAY THIS-PGM ': RUNNING REPORT ONLY - NO UPDATES'
                                     UPON CONSOLE
           END-IF.
