      ******************************************************************
      *    VSMSTATP  -  COMMON FILE-STATUS CHECK PARAGRAPH BODY.       *
      *    PASTED INTO B90-CHECK-STATUS BY EVERY DRIVER.  VSUB SELECTS *
      *    WHICH FILEn-STAT/FDBK PAIR TO TEST.  SETS THE VSAM-COND     *
      *    88-LEVEL FOR THE CALLER'S STAT-NORMAL/NOTFND/EOFILE TESTS,  *
      *    AND ESCALATES ANYTHING ELSE INTO RTC-CODE VIA RTCMAN.       *
      ******************************************************************
      * 11/02/2015 DLC ORIGINAL MEMBER.                                *
      * 05/14/2019 DLC ADDED FILE4/FILE5 SLOTS.                        *
      * 04/19/2021 DLC SPLIT '10' (SEQUENTIAL END-OF-FILE) FROM '23'   *
      *                (KEYED RECORD NOT FOUND) - THEY SHARE A SINGLE  *
      *                VSAM-COND BYTE SO THE OLD COMBINED SET OVERWROTE*
      *                ITSELF.  EPERSON ID LOOKUPS NEED '23' TESTABLE  *
      *                ON ITS OWN (REQ #21-0140).                      *
      ******************************************************************

       B90-CHECK-STATUS.

           EVALUATE VSUB
             WHEN 1  MOVE FILE1-STAT TO VSAM-STAT(VSUB)
                     MOVE FILE1-FDBK TO VSAM-FDBK(VSUB)
             WHEN 2  MOVE FILE2-STAT TO VSAM-STAT(VSUB)
                     MOVE FILE2-FDBK TO VSAM-FDBK(VSUB)
             WHEN 3  MOVE FILE3-STAT TO VSAM-STAT(VSUB)
                     MOVE FILE3-FDBK TO VSAM-FDBK(VSUB)
             WHEN 4  MOVE FILE4-STAT TO VSAM-STAT(VSUB)
                     MOVE FILE4-FDBK TO VSAM-FDBK(VSUB)
             WHEN 5  MOVE FILE5-STAT TO VSAM-STAT(VSUB)
                     MOVE FILE5-FDBK TO VSAM-FDBK(VSUB)
             WHEN OTHER
                     GO TO B95-EXIT-CHECK
           END-EVALUATE.

           EVALUATE VSAM-STAT(VSUB)
             WHEN '00'
             WHEN '02'
               SET  STAT-NORMAL(VSUB)  TO TRUE
             WHEN '10'
               SET  STAT-EOFILE(VSUB)  TO TRUE
             WHEN '23'
               SET  STAT-NOTFND(VSUB)  TO TRUE
             WHEN OTHER
               SET  STAT-ERROR(VSUB)   TO TRUE
               DISPLAY THIS-PGM ': FILE STATUS ERROR ON '
                       VSAM-FILE(VSUB) ' STAT=' VSAM-STAT(VSUB)
                       ' FDBK=' VSAM-FDBK(VSUB) ' KEY=' VSAM-KEYD(VSUB)
                                     UPON PRINTER
               SET  RTC-REQUEST-ABORT TO TRUE
               MOVE 16                 TO RTC-CODE
               CALL RTCMAN          USING RTCMAN-PARMS
           END-EVALUATE.

       B95-EXIT-CHECK.
           EXIT.
